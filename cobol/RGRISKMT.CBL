000100******************************************************************
000200* FECHA       : 25/03/1986                                       *
000300* PROGRAMADOR : HUGO R. SACUL (HRSA)                             *
000400* APLICACION  : ANALISIS DE RIESGO DE PORTAFOLIOS                *
000500* PROGRAMA    : RGRISKMT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POR CADA SOLICITUD DE ANALISIS (UN PORTAFOLIO Y  *
000800*             : SU LISTA DE TICKERS/PESOS) ARMA LA MATRIZ DE      *
000900*             : RETORNOS DIARIOS, CALCULA COVARIANZA, CORRELA-   *
001000*             : CION, VOLATILIDAD POR ACTIVO, VARIANZA Y VOLATI- *
001100*             : LIDAD DEL PORTAFOLIO, RETORNO ESPERADO, SHARPE,  *
001200*             : BETA CONTRA EL PRIMER TICKER (PROXY DE MERCADO)  *
001300*             : Y CLASIFICA EL RIESGO DEL PORTAFOLIO.             *
001400* ARCHIVOS    : RSKREQIN=E, RETIN=E, RSKMOUT=S, AVLOUT=S,        *
001500*             : CORROUT=S, REJOUT=S                              *
001600* ACCION (ES) : A=ACTUALIZA                                      *
001700* PROGRAMA(S) : NINGUNO (ULTIMO PASO DEL LOTE DE RIESGO)         *
001800* INSTALADO   : 02/04/1986                                       *
001900* BPM/RATIONAL: 300014                                           *
002000* NOMBRE      : LOTE DE RIESGO DE PORTAFOLIOS - METRICAS         *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.     RGRISKMT.
002400 AUTHOR.         HUGO R. SACUL.
002500 INSTALLATION.   BANCO INDUSTRIAL - TARJETA DE INVERSION.
002600 DATE-WRITTEN.   25/03/1986.
002700 DATE-COMPILED.  25/03/1986.
002800 SECURITY.       NO CONFIDENCIAL.
002900******************************************************************
003000*                 B I T A C O R A   D E   C A M B I O S          *
003100******************************************************************
003200* 25/03/1986 HRSA  VERSION ORIGINAL. CARGA RETIN EN TABLA, ARMA
003300*                  LA MATRIZ POR SOLICITUD Y CALCULA VARIANZA,
003400*                  VOLATILIDAD Y RETORNO ESPERADO DEL PORTAFOLIO.
003500* 14/08/1990 MRCT  SE AGREGA LA MATRIZ DE CORRELACION COMPLETA
003600*                  (CORROUT) Y LA VOLATILIDAD POR ACTIVO (AVLOUT);
003700*                  ANTES SOLO SE EMITIA EL RESUMEN DEL PORTAFOLIO.
003800* 19/02/1999 JLOS  REVISION Y2K. SE REVISAN TODAS LAS FECHAS DE
003900*                  TRABAJO DEL PROGRAMA, NO HUBO CAMPOS DE DOS
004000*                  DIGITOS DE ANIO EN ESTE LOTE.
004100* 08/07/2003 BMVZ  SOLICITUD 300014: SE AGREGA EL REPORTE DE
004200*                  RECHAZOS (REJOUT) PARA SOLICITUDES INVALIDAS.
004300* 11/05/2011 CRMO  SOLICITUD 300014-07: SE AGREGA BETA CONTRA EL
004400*                  PRIMER TICKER DE LA SOLICITUD (PROXY DE
004500*                  MERCADO) Y LA CLASIFICACION DE RIESGO.
004600* 05/03/2013 JLOS  SOLICITUD 300014-09: SE QUITA EL EMPAQUETADO
004700*                  COMP-3 DE TODAS LAS TABLAS Y ACUMULADORES DE
004800*                  RIESGO (RSKMOUT/AVLOUT/CORROUT SON LINE
004900*                  SEQUENTIAL); SE SELLA LA FECHA DE CORRIDA EN
005000*                  RSKMOUT, SE MARCA SI PUDO CALCULARSE BETA
005100*                  (LA VARIANZA DEL MERCADO NO QUEDO EN CERO),
005200*                  SE MARCA EL TICKER PROXY DE MERCADO EN AVLOUT
005300*                  Y LA CELDA DIAGONAL EN CORROUT.
005400* 22/09/2014 JLOS  SOLICITUD 300014-11: LA BUSQUEDA DE TICKER EN
005500*                  LA TABLA DE RETORNOS Y EL ARMADO DE LA MATRIZ
005600*                  DE COVARIANZA/CORRELACION QUEDAN COMO PERFORM
005700*                  ... THRU EXPLICITO, NO SOLO POR NOMBRE DE
005800*                  SECCION, PARA QUE SE VEA CLARO DONDE TERMINA
005900*                  CADA RANGO AL DAR MANTENIMIENTO.
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200*-----------------------------------------------------------------
006300 CONFIGURATION SECTION.
006400*-----------------------------------------------------------------
006500 SOURCE-COMPUTER.    IBM-3081.
006600 OBJECT-COMPUTER.    IBM-3081.
006700 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.
006800*-----------------------------------------------------------------
006900 INPUT-OUTPUT SECTION.
007000*-----------------------------------------------------------------
007100 FILE-CONTROL.
007200     SELECT RETIN     ASSIGN TO RETIN
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS FS-RETIN.
007500     SELECT RSKREQIN  ASSIGN TO RSKREQIN
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS  IS FS-RSKREQIN.
007800     SELECT RSKMOUT   ASSIGN TO RSKMOUT
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS  IS FS-RSKMOUT.
008100     SELECT AVLOUT    ASSIGN TO AVLOUT
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS  IS FS-AVLOUT.
008400     SELECT CORROUT   ASSIGN TO CORROUT
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS FS-CORROUT.
008700     SELECT REJOUT    ASSIGN TO REJOUT
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS  IS FS-REJOUT.
009000******************************************************************
009100 DATA DIVISION.
009200 FILE SECTION.
009300*-----------------------------------------------------------------
009400 FD  RETIN.
009500     COPY RETDEF.
009600*-----------------------------------------------------------------
009700 FD  RSKREQIN.
009800     COPY REQDEF.
009900*-----------------------------------------------------------------
010000 FD  RSKMOUT.
010100     COPY RSKDEF.
010200*-----------------------------------------------------------------
010300 FD  AVLOUT.
010400     COPY AVLDEF.
010500*-----------------------------------------------------------------
010600 FD  CORROUT.
010700     COPY CORDEF.
010800*-----------------------------------------------------------------
010900 FD  REJOUT.
011000     COPY REJDEF.
011100******************************************************************
011200 WORKING-STORAGE SECTION.
011300*-----------------------------------------------------------------
011400*          RECURSOS DE ESTADO DE ARCHIVOS (FS)
011500*-----------------------------------------------------------------
011600 01  WKS-FS-STATUS.
011700     02  FS-RETIN                   PIC 9(02) VALUE ZEROES.
011800         88  RETIN-OK                          VALUE 00.
011900         88  RETIN-EOF                          VALUE 10.
012000     02  FS-RSKREQIN                PIC 9(02) VALUE ZEROES.
012100         88  RSKREQIN-OK                        VALUE 00.
012200         88  RSKREQIN-EOF                       VALUE 10.
012300     02  FS-RSKMOUT                 PIC 9(02) VALUE ZEROES.
012400         88  RSKMOUT-OK                         VALUE 00.
012500     02  FS-AVLOUT                  PIC 9(02) VALUE ZEROES.
012600         88  AVLOUT-OK                          VALUE 00.
012700     02  FS-CORROUT                 PIC 9(02) VALUE ZEROES.
012800         88  CORROUT-OK                         VALUE 00.
012900     02  FS-REJOUT                  PIC 9(02) VALUE ZEROES.
013000         88  REJOUT-OK                          VALUE 00.
013100     02  FILLER                     PIC X(04) VALUE SPACES.
013200*-----------------------------------------------------------------
013300*          TABLA MAESTRA DE RETORNOS, CARGADA COMPLETA DE RETIN
013400*          ANTES DE PROCESAR LA PRIMERA SOLICITUD.
013500*-----------------------------------------------------------------
013600 01  WKS-TABLA-RETORNOS.
013700     02  WKS-TOTAL-RETORNOS         PIC 9(05) COMP VALUE 0.
013800     02  TAB-RETORNO OCCURS 6000 TIMES.
013900         04  TRT-TICKER             PIC X(10).
014000         04  TRT-VALOR              PIC S9(01)V9(06).
014100     02  FILLER                     PIC X(04) VALUE SPACES.
014200*-----------------------------------------------------------------
014300*          LISTA DE TICKERS/PESOS DE LA SOLICITUD EN CURSO, CON
014400*          SUS RESULTADOS INTERMEDIOS (PROMEDIO, VOLATILIDAD)
014500*-----------------------------------------------------------------
014600 01  WKS-TABLA-TICKERS.
014700     02  WKS-NUM-TICKERS            PIC 9(03) COMP VALUE 0.
014800     02  TAB-TICKER OCCURS 20 TIMES.
014900         04  TCK-TICKER             PIC X(10).
015000         04  TCK-PESO               PIC S9(01)V9(04).
015100         04  TCK-PROMEDIO           PIC S9(01)V9(06).
015200         04  TCK-VOLATILIDAD        PIC S9(03)V9(06).
015300     02  FILLER                     PIC X(04) VALUE SPACES.
015400*-----------------------------------------------------------------
015500*          MATRIZ DE RETORNOS (FILA = DIA, COLUMNA = TICKER, EN
015600*          EL ORDEN DE LA SOLICITUD)
015700*-----------------------------------------------------------------
015800 01  WKS-MATRIZ-RETORNOS.
015900     02  FILA-RETORNOS OCCURS 260 TIMES.
016000         04  MTX-RETORNO            PIC S9(01)V9(06)
016100                                     OCCURS 20 TIMES.
016200     02  FILLER                     PIC X(04) VALUE SPACES.
016300*-----------------------------------------------------------------
016400*          MATRIZ DE COVARIANZA (LA DIAGONAL ES LA VARIANZA DE
016500*          CADA TICKER; DE AHI SE DERIVAN VOLATILIDAD Y
016600*          CORRELACION)
016700*-----------------------------------------------------------------
016800 01  WKS-MATRIZ-COVARIANZA.
016900     02  FILA-COVARIANZA OCCURS 20 TIMES.
017000         04  COV-VALOR              PIC S9(03)V9(08)
017100                                     OCCURS 20 TIMES.
017200     02  FILLER                     PIC X(04) VALUE SPACES.
017300*-----------------------------------------------------------------
017400*          SUBINDICES DE TRABAJO (SIN INDEXED BY; SE REUTILIZAN
017500*          ENTRE PARRAFOS COMO CONTADORES DE PROPOSITO GENERAL)
017600*-----------------------------------------------------------------
017700 77  WKS-SUB-TICKER-I               PIC 9(04) COMP VALUE 0.
017800 77  WKS-SUB-TICKER-J               PIC 9(04) COMP VALUE 0.
017900 77  WKS-SUB-COL                    PIC 9(04) COMP VALUE 0.
018000 77  WKS-SUB-DIA                    PIC 9(04) COMP VALUE 0.
018100 77  WKS-SUB-RET                    PIC 9(05) COMP VALUE 0.
018200 77  WKS-DIAS-TICKER                PIC 9(04) COMP VALUE 0.
018300 77  WKS-SUB-ITER                   PIC 9(02) COMP VALUE 0.
018400*-----------------------------------------------------------------
018500*          CONSTANTES DE LA CORRIDA (TASA LIBRE DE RIESGO, DIAS
018600*          DE BOLSA POR ANIO Y SU RAIZ CUADRADA PRECALCULADA)
018700*-----------------------------------------------------------------
018800 01  WKS-CONSTANTES.
018900     02  WKS-TASA-LIBRE-RIESGO      PIC S9(01)V9(04)
019000                                     VALUE 0.0200.
019100     02  WKS-DIAS-ANIO              PIC 9(03) COMP VALUE 252.
019200     02  WKS-RAIZ-DIAS-ANIO         PIC S9(02)V9(08)
019300                                     VALUE 15.87450787.
019400     02  WKS-TOLERANCIA-PESOS       PIC S9(01)V9(04)
019500                                     VALUE 0.0100.
019600     02  FILLER                     PIC X(04) VALUE SPACES.
019700*-----------------------------------------------------------------
019800*          CAMPOS DE TRABAJO DE LA RAIZ CUADRADA (METODO DE
019900*          NEWTON-RAPHSON; EL COMPILADOR DE LA 3081 NO TRAE
020000*          FUNCIONES INTRINSECAS)
020100*-----------------------------------------------------------------
020200 01  WKS-CALCULO-RAIZ.
020300     02  WKS-RAIZ-ARGUMENTO         PIC S9(05)V9(08)
020400                                     VALUE 0.
020500     02  WKS-RAIZ-RESULTADO         PIC S9(05)V9(08)
020600                                     VALUE 0.
020700     02  FILLER                     PIC X(04) VALUE SPACES.
020800*-----------------------------------------------------------------
020900*          RESULTADOS DE LA SOLICITUD EN CURSO
021000*-----------------------------------------------------------------
021100 01  WKS-RESULTADOS.
021200     02  WKS-PORTFOLIO-ID-ACTUAL    PIC X(10) VALUE SPACES.
021300     02  WKS-NUM-DIAS               PIC 9(03) COMP VALUE 0.
021400     02  WKS-SUMA                   PIC S9(05)V9(08)
021500                                     VALUE 0.
021600     02  WKS-SUMA-PESOS             PIC S9(03)V9(04)
021700                                     VALUE 0.
021800     02  WKS-DIFERENCIA-PESOS       PIC S9(03)V9(04)
021900                                     VALUE 0.
022000     02  WKS-DIFF-I                 PIC S9(01)V9(06)
022100                                     VALUE 0.
022200     02  WKS-DIFF-J                 PIC S9(01)V9(06)
022300                                     VALUE 0.
022400     02  WKS-STDDEV-I               PIC S9(05)V9(08)
022500                                     VALUE 0.
022600     02  WKS-STDDEV-J               PIC S9(05)V9(08)
022700                                     VALUE 0.
022800     02  WKS-VARIANZA-PORT          PIC S9(03)V9(08)
022900                                     VALUE 0.
023000     02  WKS-VOLATILIDAD-PORT       PIC S9(03)V9(06)
023100                                     VALUE 0.
023200     02  WKS-RETORNO-ESPERADO       PIC S9(03)V9(06)
023300                                     VALUE 0.
023400     02  WKS-SHARPE                 PIC S9(03)V9(06)
023500                                     VALUE 0.
023600     02  WKS-BETA                   PIC S9(03)V9(06)
023700                                     VALUE 0.
023800     02  WKS-VAR-MERCADO            PIC S9(03)V9(08)
023900                                     VALUE 0.
024000     02  WKS-COV-PORT-MERCADO       PIC S9(03)V9(08)
024100                                     VALUE 0.
024200     02  WKS-CORRELACION-CELDA      PIC S9(01)V9(04)
024300                                     VALUE 0.
024400     02  FILLER                     PIC X(04) VALUE SPACES.
024500*-----------------------------------------------------------------
024600*          CONTADORES DE LA CORRIDA
024700*-----------------------------------------------------------------
024800 01  WKS-CONTADORES.
024900     02  WKS-TOTAL-SOLICITUDES      PIC 9(07) COMP VALUE 0.
025000     02  WKS-TOTAL-VALIDAS          PIC 9(07) COMP VALUE 0.
025100     02  WKS-TOTAL-RECHAZADAS       PIC 9(07) COMP VALUE 0.
025200     02  WKS-TOTAL-RETORNOS-LEIDOS  PIC 9(07) COMP VALUE 0.
025300     02  FILLER                     PIC X(04) VALUE SPACES.
025400 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
025500     02  WKS-CONTADORES-TABLA       PIC 9(07) COMP
025600                                     OCCURS 4 TIMES.
025700*-----------------------------------------------------------------
025800*          FECHA DE PROCESO (SOLO PARA BITACORA EN PANTALLA)
025900*-----------------------------------------------------------------
026000 01  WKS-FECHA-PROCESO              PIC 9(08) VALUE ZEROES.
026100 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
026200     02  WKS-ANI-PROCESO            PIC 9(04).
026300     02  WKS-MES-PROCESO            PIC 9(02).
026400     02  WKS-DIA-PROCESO            PIC 9(02).
026500*-----------------------------------------------------------------
026600*          VISTA DE DIAGNOSTICO DE LA SOLICITUD RECHAZADA
026700*-----------------------------------------------------------------
026800 01  WKS-LINEA-RECHAZO              PIC X(80) VALUE SPACES.
026900 01  WKS-LINEA-RECHAZO-R REDEFINES WKS-LINEA-RECHAZO.
027000     02  DIA-PORTFOLIO-ID           PIC X(10).
027100     02  DIA-RESTO                  PIC X(70).
027200*-----------------------------------------------------------------
027300*          SWITCHES DE VALIDACION
027400*-----------------------------------------------------------------
027500 01  WKS-SWITCHES.
027600     02  SW-SOLICITUD-VALIDA        PIC X(01) VALUE 'N'.
027700         88  SOLICITUD-ES-VALIDA              VALUE 'S'.
027800     02  SW-TICKER-ENCONTRADO       PIC X(01) VALUE 'N'.
027900         88  TICKER-ENCONTRADO                VALUE 'S'.
028000     02  FILLER                     PIC X(04) VALUE SPACES.
028100 01  WKS-MASCARA                    PIC Z,ZZZ,ZZ9 VALUE ZEROES.
028200******************************************************************
028300 PROCEDURE DIVISION.
028400******************************************************************
028500*               S E C C I O N    P R I N C I P A L
028600******************************************************************
028700 000-MAIN SECTION.
028800     PERFORM APERTURA-ARCHIVOS
028900     PERFORM CARGA-TABLA-RETORNOS
029000     PERFORM LEE-RSKREQIN
029100     PERFORM PROCESA-GRUPO-SOLICITUD UNTIL RSKREQIN-EOF
029200     PERFORM ESTADISTICAS
029300     PERFORM CIERRA-ARCHIVOS
029400     STOP RUN.
029500 000-MAIN-E. EXIT.
029600 APERTURA-ARCHIVOS SECTION.
029700     ACCEPT WKS-FECHA-PROCESO FROM DATE
029800     OPEN INPUT  RETIN RSKREQIN
029900          OUTPUT RSKMOUT AVLOUT CORROUT REJOUT
030000     IF NOT RETIN-OK
030100        DISPLAY '>>> ERROR AL ABRIR RETIN, STATUS: ' FS-RETIN
030200        MOVE 91 TO RETURN-CODE
030300        STOP RUN
030400     END-IF.
030500 APERTURA-ARCHIVOS-E. EXIT.
030600******************************************************************
030700*   C A R G A   D E   L A   T A B L A   D E   R E T O R N O S
030800******************************************************************
030900 CARGA-TABLA-RETORNOS SECTION.
031000     PERFORM LEE-RETIN
031100     PERFORM ACUMULA-RETORNO UNTIL RETIN-EOF.
031200 CARGA-TABLA-RETORNOS-E. EXIT.
031300 LEE-RETIN SECTION.
031400     READ RETIN
031500       AT END
031600          SET RETIN-EOF TO TRUE
031700     END-READ.
031800 LEE-RETIN-E. EXIT.
031900 ACUMULA-RETORNO SECTION.
032000     ADD 1 TO WKS-TOTAL-RETORNOS
032100     ADD 1 TO WKS-TOTAL-RETORNOS-LEIDOS
032200     MOVE RET-TICKER       TO TRT-TICKER (WKS-TOTAL-RETORNOS)
032300     MOVE RET-DAILY-RETURN TO TRT-VALOR  (WKS-TOTAL-RETORNOS)
032400     PERFORM LEE-RETIN.
032500 ACUMULA-RETORNO-E. EXIT.
032600 LEE-RSKREQIN SECTION.
032700     READ RSKREQIN
032800       AT END
032900          SET RSKREQIN-EOF TO TRUE
033000     END-READ.
033100 LEE-RSKREQIN-E. EXIT.
033200******************************************************************
033300*     A R M A   E L   G R U P O   D E   L A   S O L I C I T U D
033400*     ( C O N T R O L   D E   C A M B I O   P O R   P O R T A -
033500*     F O L I O - I D )
033600******************************************************************
033700 PROCESA-GRUPO-SOLICITUD SECTION.
033800     MOVE 0 TO WKS-NUM-TICKERS
033900     MOVE REQ-PORTFOLIO-ID TO WKS-PORTFOLIO-ID-ACTUAL
034000     PERFORM ARMA-GRUPO-SOLICITUD
034100         UNTIL RSKREQIN-EOF
034200            OR REQ-PORTFOLIO-ID NOT = WKS-PORTFOLIO-ID-ACTUAL
034300     ADD 1 TO WKS-TOTAL-SOLICITUDES
034400     PERFORM VALIDA-SOLICITUD
034500     IF SOLICITUD-ES-VALIDA
034600        ADD 1 TO WKS-TOTAL-VALIDAS
034700        PERFORM ARMA-MATRIZ-RETORNOS
034800        PERFORM CALCULA-PROMEDIOS
034900        PERFORM CALCULA-COVARIANZA
035000        PERFORM CALCULA-VOLATILIDAD-ACTIVO
035100        PERFORM CALCULA-CORRELACION
035200        PERFORM CALCULA-RIESGO-PORTAFOLIO
035300        PERFORM CLASIFICA-RIESGO
035400        PERFORM ESCRIBE-RSKMOUT
035500        PERFORM ESCRIBE-AVLOUT
035600     ELSE
035700        ADD 1 TO WKS-TOTAL-RECHAZADAS
035800        PERFORM ESCRIBE-RECHAZO-SOLICITUD
035900     END-IF.
036000 PROCESA-GRUPO-SOLICITUD-E. EXIT.
036100 ARMA-GRUPO-SOLICITUD SECTION.
036200     ADD 1 TO WKS-NUM-TICKERS
036300     MOVE REQ-TICKER TO TCK-TICKER (WKS-NUM-TICKERS)
036400     MOVE REQ-WEIGHT TO TCK-PESO   (WKS-NUM-TICKERS)
036500     PERFORM LEE-RSKREQIN.
036600 ARMA-GRUPO-SOLICITUD-E. EXIT.
036700******************************************************************
036800*              V A L I D A C I O N   D E   L A   S O L I C I T U D
036900******************************************************************
037000 VALIDA-SOLICITUD SECTION.
037100     MOVE 'S' TO SW-SOLICITUD-VALIDA
037200     MOVE SPACES TO REJ-MOTIVO
037300     IF WKS-NUM-TICKERS = 0
037400        MOVE 'N' TO SW-SOLICITUD-VALIDA
037500        MOVE 'LISTA DE TICKERS O PESOS VACIA' TO REJ-MOTIVO
037600     ELSE
037700        MOVE 0 TO WKS-SUMA-PESOS
037800        PERFORM SUMA-UN-PESO
037900            VARYING WKS-SUB-TICKER-I FROM 1 BY 1
038000            UNTIL WKS-SUB-TICKER-I > WKS-NUM-TICKERS
038100        COMPUTE WKS-DIFERENCIA-PESOS = WKS-SUMA-PESOS - 1
038200        IF WKS-DIFERENCIA-PESOS < 0
038300           COMPUTE WKS-DIFERENCIA-PESOS =
038400                   WKS-DIFERENCIA-PESOS * -1
038500        END-IF
038600        IF WKS-DIFERENCIA-PESOS > WKS-TOLERANCIA-PESOS
038700           MOVE 'N' TO SW-SOLICITUD-VALIDA
038800           MOVE 'SUMA DE PESOS FUERA DE TOLERANCIA'
038900                TO REJ-MOTIVO
039000        ELSE
039100           PERFORM VALIDA-SERIES-TICKERS
039200        END-IF
039300     END-IF.
039400 VALIDA-SOLICITUD-E. EXIT.
039500 SUMA-UN-PESO SECTION.
039600     ADD TCK-PESO (WKS-SUB-TICKER-I) TO WKS-SUMA-PESOS.
039700 SUMA-UN-PESO-E. EXIT.
039800 VALIDA-SERIES-TICKERS SECTION.
039900     PERFORM VALIDA-SERIE-UN-TICKER
040000         VARYING WKS-SUB-TICKER-I FROM 1 BY 1
040100         UNTIL WKS-SUB-TICKER-I > WKS-NUM-TICKERS
040200            OR NOT SOLICITUD-ES-VALIDA.
040300 VALIDA-SERIES-TICKERS-E. EXIT.
040400 VALIDA-SERIE-UN-TICKER SECTION.
040500     MOVE 'N' TO SW-TICKER-ENCONTRADO
040600     PERFORM BUSCA-TICKER-EN-RETORNOS THRU
040700         BUSCA-TICKER-EN-RETORNOS-E
040800         VARYING WKS-SUB-RET FROM 1 BY 1
040900         UNTIL WKS-SUB-RET > WKS-TOTAL-RETORNOS
041000            OR TICKER-ENCONTRADO
041100     IF NOT TICKER-ENCONTRADO
041200        MOVE 'N' TO SW-SOLICITUD-VALIDA
041300        MOVE 'TICKER SIN SERIE DE RETORNOS EN RETIN'
041400             TO REJ-MOTIVO
041500     END-IF.
041600 VALIDA-SERIE-UN-TICKER-E. EXIT.
041700 BUSCA-TICKER-EN-RETORNOS SECTION.
041800     IF TRT-TICKER (WKS-SUB-RET) = TCK-TICKER (WKS-SUB-TICKER-I)
041900        MOVE 'S' TO SW-TICKER-ENCONTRADO
042000     END-IF.
042100 BUSCA-TICKER-EN-RETORNOS-E. EXIT.
042200******************************************************************
042300*   A R M A D O   D E   L A   M A T R I Z   D E   R E T O R N O S
042400******************************************************************
042500 ARMA-MATRIZ-RETORNOS SECTION.
042600     PERFORM CARGA-COLUMNA-TICKER
042700         VARYING WKS-SUB-COL FROM 1 BY 1
042800         UNTIL WKS-SUB-COL > WKS-NUM-TICKERS.
042900 ARMA-MATRIZ-RETORNOS-E. EXIT.
043000 CARGA-COLUMNA-TICKER SECTION.
043100     MOVE 0 TO WKS-DIAS-TICKER
043200     PERFORM BUSCA-RETORNO-TICKER THRU
043300         BUSCA-RETORNO-TICKER-E
043400         VARYING WKS-SUB-RET FROM 1 BY 1
043500         UNTIL WKS-SUB-RET > WKS-TOTAL-RETORNOS
043600     IF WKS-SUB-COL = 1
043700        MOVE WKS-DIAS-TICKER TO WKS-NUM-DIAS
043800     END-IF.
043900 CARGA-COLUMNA-TICKER-E. EXIT.
044000 BUSCA-RETORNO-TICKER SECTION.
044100     IF TRT-TICKER (WKS-SUB-RET) = TCK-TICKER (WKS-SUB-COL)
044200        AND WKS-DIAS-TICKER < 260
044300        ADD 1 TO WKS-DIAS-TICKER
044400        MOVE TRT-VALOR (WKS-SUB-RET)
044500             TO MTX-RETORNO (WKS-DIAS-TICKER WKS-SUB-COL)
044600     END-IF.
044700 BUSCA-RETORNO-TICKER-E. EXIT.
044800******************************************************************
044900*              P R O M E D I O   D E   C A D A   T I C K E R
045000******************************************************************
045100 CALCULA-PROMEDIOS SECTION.
045200     PERFORM CALCULA-PROMEDIO-TICKER
045300         VARYING WKS-SUB-COL FROM 1 BY 1
045400         UNTIL WKS-SUB-COL > WKS-NUM-TICKERS.
045500 CALCULA-PROMEDIOS-E. EXIT.
045600 CALCULA-PROMEDIO-TICKER SECTION.
045700     MOVE 0 TO WKS-SUMA
045800     PERFORM SUMA-COLUMNA-TICKER
045900         VARYING WKS-SUB-DIA FROM 1 BY 1
046000         UNTIL WKS-SUB-DIA > WKS-NUM-DIAS
046100     COMPUTE TCK-PROMEDIO (WKS-SUB-COL) ROUNDED =
046200             WKS-SUMA / WKS-NUM-DIAS.
046300 CALCULA-PROMEDIO-TICKER-E. EXIT.
046400 SUMA-COLUMNA-TICKER SECTION.
046500     ADD MTX-RETORNO (WKS-SUB-DIA WKS-SUB-COL) TO WKS-SUMA.
046600 SUMA-COLUMNA-TICKER-E. EXIT.
046700******************************************************************
046800*              M A T R I Z   D E   C O V A R I A N Z A
046900******************************************************************
047000 CALCULA-COVARIANZA SECTION.
047100     PERFORM CALCULA-COV-FILA
047200         VARYING WKS-SUB-TICKER-I FROM 1 BY 1
047300         UNTIL WKS-SUB-TICKER-I > WKS-NUM-TICKERS.
047400 CALCULA-COVARIANZA-E. EXIT.
047500 CALCULA-COV-FILA SECTION.
047600     PERFORM CALCULA-COV-CELDA THRU
047700         CALCULA-COV-CELDA-E
047800         VARYING WKS-SUB-TICKER-J FROM 1 BY 1
047900         UNTIL WKS-SUB-TICKER-J > WKS-NUM-TICKERS.
048000 CALCULA-COV-FILA-E. EXIT.
048100 CALCULA-COV-CELDA SECTION.
048200     MOVE 0 TO WKS-SUMA
048300     PERFORM SUMA-PRODUCTO-DESVIACIONES
048400         VARYING WKS-SUB-DIA FROM 1 BY 1
048500         UNTIL WKS-SUB-DIA > WKS-NUM-DIAS
048600     IF WKS-NUM-DIAS > 1
048700        COMPUTE COV-VALOR (WKS-SUB-TICKER-I WKS-SUB-TICKER-J)
048800                ROUNDED = WKS-SUMA / (WKS-NUM-DIAS - 1)
048900     ELSE
049000        MOVE 0 TO COV-VALOR (WKS-SUB-TICKER-I WKS-SUB-TICKER-J)
049100     END-IF.
049200 CALCULA-COV-CELDA-E. EXIT.
049300 SUMA-PRODUCTO-DESVIACIONES SECTION.
049400     COMPUTE WKS-DIFF-I =
049500             MTX-RETORNO (WKS-SUB-DIA WKS-SUB-TICKER-I) -
049600             TCK-PROMEDIO (WKS-SUB-TICKER-I)
049700     COMPUTE WKS-DIFF-J =
049800             MTX-RETORNO (WKS-SUB-DIA WKS-SUB-TICKER-J) -
049900             TCK-PROMEDIO (WKS-SUB-TICKER-J)
050000     COMPUTE WKS-SUMA = WKS-SUMA + (WKS-DIFF-I * WKS-DIFF-J).
050100 SUMA-PRODUCTO-DESVIACIONES-E. EXIT.
050200******************************************************************
050300*      V O L A T I L I D A D   A N U A L I Z A D A   P O R
050400*      A C T I V O
050500******************************************************************
050600 CALCULA-VOLATILIDAD-ACTIVO SECTION.
050700     PERFORM CALCULA-VOL-TICKER
050800         VARYING WKS-SUB-COL FROM 1 BY 1
050900         UNTIL WKS-SUB-COL > WKS-NUM-TICKERS.
051000 CALCULA-VOLATILIDAD-ACTIVO-E. EXIT.
051100 CALCULA-VOL-TICKER SECTION.
051200     MOVE COV-VALOR (WKS-SUB-COL WKS-SUB-COL)
051300          TO WKS-RAIZ-ARGUMENTO
051400     PERFORM CALCULA-RAIZ
051500     COMPUTE TCK-VOLATILIDAD (WKS-SUB-COL) ROUNDED =
051600             WKS-RAIZ-RESULTADO * WKS-RAIZ-DIAS-ANIO.
051700 CALCULA-VOL-TICKER-E. EXIT.
051800******************************************************************
051900*      M A T R I Z   D E   C O R R E L A C I O N   ( P E A R S O N )
052000******************************************************************
052100 CALCULA-CORRELACION SECTION.
052200     PERFORM CALCULA-CORR-FILA
052300         VARYING WKS-SUB-TICKER-I FROM 1 BY 1
052400         UNTIL WKS-SUB-TICKER-I > WKS-NUM-TICKERS.
052500 CALCULA-CORRELACION-E. EXIT.
052600 CALCULA-CORR-FILA SECTION.
052700     PERFORM CALCULA-CORR-CELDA THRU
052800         CALCULA-CORR-CELDA-E
052900         VARYING WKS-SUB-TICKER-J FROM 1 BY 1
053000         UNTIL WKS-SUB-TICKER-J > WKS-NUM-TICKERS.
053100 CALCULA-CORR-FILA-E. EXIT.
053200 CALCULA-CORR-CELDA SECTION.
053300     MOVE COV-VALOR (WKS-SUB-TICKER-I WKS-SUB-TICKER-I)
053400          TO WKS-RAIZ-ARGUMENTO
053500     PERFORM CALCULA-RAIZ
053600     MOVE WKS-RAIZ-RESULTADO TO WKS-STDDEV-I
053700     MOVE COV-VALOR (WKS-SUB-TICKER-J WKS-SUB-TICKER-J)
053800          TO WKS-RAIZ-ARGUMENTO
053900     PERFORM CALCULA-RAIZ
054000     MOVE WKS-RAIZ-RESULTADO TO WKS-STDDEV-J
054100     IF WKS-STDDEV-I NOT = 0 AND WKS-STDDEV-J NOT = 0
054200        COMPUTE WKS-CORRELACION-CELDA ROUNDED =
054300                COV-VALOR (WKS-SUB-TICKER-I WKS-SUB-TICKER-J) /
054400                (WKS-STDDEV-I * WKS-STDDEV-J)
054500     ELSE
054600        MOVE 0 TO WKS-CORRELACION-CELDA
054700     END-IF
054800     PERFORM ESCRIBE-CORROUT.
054900 CALCULA-CORR-CELDA-E. EXIT.
055000 ESCRIBE-CORROUT SECTION.
055100     MOVE TCK-TICKER (WKS-SUB-TICKER-I) TO COR-ROW-TICKER
055200     MOVE TCK-TICKER (WKS-SUB-TICKER-J) TO COR-COL-TICKER
055300     MOVE WKS-CORRELACION-CELDA         TO COR-CORRELATION
055400     IF WKS-SUB-TICKER-I = WKS-SUB-TICKER-J
055500        SET COR-ES-DIAGONAL TO TRUE
055600     ELSE
055700        SET COR-NO-ES-DIAGONAL TO TRUE
055800     END-IF
055900     WRITE REG-CORRELATION
056000     IF NOT CORROUT-OK
056100        DISPLAY 'ERROR AL GRABAR CORROUT, STATUS: ' FS-CORROUT
056200     END-IF.
056300 ESCRIBE-CORROUT-E. EXIT.
056400******************************************************************
056500*    V A R I A N Z A ,   V O L A T I L I D A D ,   R E T O R N O
056600*    E S P E R A D O ,   S H A R P E   Y   B E T A   D E L
056700*    P O R T A F O L I O
056800******************************************************************
056900 CALCULA-RIESGO-PORTAFOLIO SECTION.
057000     MOVE 0 TO WKS-SUMA
057100     PERFORM SUMA-VARIANZA-FILA
057200         VARYING WKS-SUB-TICKER-I FROM 1 BY 1
057300         UNTIL WKS-SUB-TICKER-I > WKS-NUM-TICKERS
057400     COMPUTE WKS-VARIANZA-PORT ROUNDED = WKS-SUMA
057500     MOVE WKS-VARIANZA-PORT TO WKS-RAIZ-ARGUMENTO
057600     PERFORM CALCULA-RAIZ
057700     COMPUTE WKS-VOLATILIDAD-PORT ROUNDED =
057800             WKS-RAIZ-RESULTADO * WKS-RAIZ-DIAS-ANIO
057900     MOVE 0 TO WKS-SUMA
058000     PERFORM SUMA-RETORNO-ESPERADO
058100         VARYING WKS-SUB-TICKER-I FROM 1 BY 1
058200         UNTIL WKS-SUB-TICKER-I > WKS-NUM-TICKERS
058300     COMPUTE WKS-RETORNO-ESPERADO ROUNDED =
058400             WKS-DIAS-ANIO * WKS-SUMA
058500     IF WKS-VOLATILIDAD-PORT NOT = 0
058600        COMPUTE WKS-SHARPE ROUNDED =
058700                (WKS-RETORNO-ESPERADO - WKS-TASA-LIBRE-RIESGO)
058800                / WKS-VOLATILIDAD-PORT
058900     ELSE
059000        MOVE 0 TO WKS-SHARPE
059100     END-IF
059200     MOVE COV-VALOR (1 1) TO WKS-VAR-MERCADO
059300     MOVE 0 TO WKS-SUMA
059400     PERFORM SUMA-COV-PORT-MERCADO
059500         VARYING WKS-SUB-TICKER-I FROM 1 BY 1
059600         UNTIL WKS-SUB-TICKER-I > WKS-NUM-TICKERS
059700     MOVE WKS-SUMA TO WKS-COV-PORT-MERCADO
059800     IF WKS-VAR-MERCADO NOT = 0
059900        COMPUTE WKS-BETA ROUNDED =
060000                WKS-COV-PORT-MERCADO / WKS-VAR-MERCADO
060100        SET RSK-BETA-DISPONIBLE TO TRUE
060200     ELSE
060300        MOVE 0 TO WKS-BETA
060400        SET RSK-BETA-NO-DISPONIBLE TO TRUE
060500     END-IF.
060600 CALCULA-RIESGO-PORTAFOLIO-E. EXIT.
060700 SUMA-VARIANZA-FILA SECTION.
060800     PERFORM SUMA-VARIANZA-CELDA
060900         VARYING WKS-SUB-TICKER-J FROM 1 BY 1
061000         UNTIL WKS-SUB-TICKER-J > WKS-NUM-TICKERS.
061100 SUMA-VARIANZA-FILA-E. EXIT.
061200 SUMA-VARIANZA-CELDA SECTION.
061300     COMPUTE WKS-SUMA = WKS-SUMA +
061400             (TCK-PESO (WKS-SUB-TICKER-I) *
061500              COV-VALOR (WKS-SUB-TICKER-I WKS-SUB-TICKER-J) *
061600              TCK-PESO (WKS-SUB-TICKER-J)).
061700 SUMA-VARIANZA-CELDA-E. EXIT.
061800 SUMA-RETORNO-ESPERADO SECTION.
061900     COMPUTE WKS-SUMA = WKS-SUMA +
062000             (TCK-PESO (WKS-SUB-TICKER-I) *
062100              TCK-PROMEDIO (WKS-SUB-TICKER-I)).
062200 SUMA-RETORNO-ESPERADO-E. EXIT.
062300 SUMA-COV-PORT-MERCADO SECTION.
062400     COMPUTE WKS-SUMA = WKS-SUMA +
062500             (TCK-PESO (WKS-SUB-TICKER-I) *
062600              COV-VALOR (WKS-SUB-TICKER-I 1)).
062700 SUMA-COV-PORT-MERCADO-E. EXIT.
062800******************************************************************
062900*      R A I Z   C U A D R A D A   ( N E W T O N - R A P H S O N )
063000*      LA 3081 NO TIENE FUNCION INTRINSECA DE RAIZ; SE CALCULA
063100*      POR APROXIMACIONES SUCESIVAS SOBRE WKS-RAIZ-ARGUMENTO.
063200******************************************************************
063300 CALCULA-RAIZ SECTION.
063400     IF WKS-RAIZ-ARGUMENTO NOT > 0
063500        MOVE 0 TO WKS-RAIZ-RESULTADO
063600     ELSE
063700        MOVE WKS-RAIZ-ARGUMENTO TO WKS-RAIZ-RESULTADO
063800        PERFORM CALCULA-RAIZ-ITERACION
063900            VARYING WKS-SUB-ITER FROM 1 BY 1
064000            UNTIL WKS-SUB-ITER > 20
064100     END-IF.
064200 CALCULA-RAIZ-E. EXIT.
064300 CALCULA-RAIZ-ITERACION SECTION.
064400     COMPUTE WKS-RAIZ-RESULTADO ROUNDED =
064500             (WKS-RAIZ-RESULTADO +
064600              (WKS-RAIZ-ARGUMENTO / WKS-RAIZ-RESULTADO)) / 2.
064700 CALCULA-RAIZ-ITERACION-E. EXIT.
064800******************************************************************
064900*              C L A S I F I C A C I O N   D E L   R I E S G O
065000******************************************************************
065100 CLASIFICA-RIESGO SECTION.
065200     IF WKS-VOLATILIDAD-PORT < 0.10
065300        MOVE 'LOW'       TO RSK-RISK-CLASS
065400     ELSE
065500        IF WKS-VOLATILIDAD-PORT < 0.20
065600           MOVE 'MEDIUM'    TO RSK-RISK-CLASS
065700        ELSE
065800           IF WKS-VOLATILIDAD-PORT < 0.30
065900              MOVE 'HIGH'      TO RSK-RISK-CLASS
066000           ELSE
066100              MOVE 'VERY-HIGH' TO RSK-RISK-CLASS
066200           END-IF
066300        END-IF
066400     END-IF.
066500 CLASIFICA-RIESGO-E. EXIT.
066600******************************************************************
066700*         E S C R I T U R A   D E   L O S   R E S U L T A D O S
066800******************************************************************
066900 ESCRIBE-RSKMOUT SECTION.
067000     MOVE WKS-PORTFOLIO-ID-ACTUAL TO RSK-PORTFOLIO-ID
067100     MOVE WKS-NUM-TICKERS         TO RSK-NUM-TICKERS
067200     MOVE WKS-VARIANZA-PORT       TO RSK-PORTFOLIO-VARIANCE
067300     MOVE WKS-VOLATILIDAD-PORT    TO RSK-PORTFOLIO-VOLATILITY
067400     MOVE WKS-RETORNO-ESPERADO    TO RSK-EXPECTED-RETURN
067500     MOVE WKS-SHARPE              TO RSK-SHARPE-RATIO
067600     MOVE WKS-BETA                TO RSK-PORTFOLIO-BETA
067700     MOVE WKS-FECHA-PROCESO       TO RSK-FECHA-CORRIDA
067800     WRITE REG-RISK-METRICS
067900     IF NOT RSKMOUT-OK
068000        DISPLAY 'ERROR AL GRABAR RSKMOUT, STATUS: ' FS-RSKMOUT
068100     END-IF.
068200 ESCRIBE-RSKMOUT-E. EXIT.
068300 ESCRIBE-AVLOUT SECTION.
068400     PERFORM ESCRIBE-UN-AVLOUT
068500         VARYING WKS-SUB-COL FROM 1 BY 1
068600         UNTIL WKS-SUB-COL > WKS-NUM-TICKERS.
068700 ESCRIBE-AVLOUT-E. EXIT.
068800 ESCRIBE-UN-AVLOUT SECTION.
068900     MOVE TCK-TICKER (WKS-SUB-COL)      TO AVL-TICKER
069000     MOVE TCK-VOLATILIDAD (WKS-SUB-COL) TO AVL-ASSET-VOLATILITY
069100     IF WKS-SUB-COL = 1
069200        SET AVL-ES-PROXY-MERCADO TO TRUE
069300     ELSE
069400        SET AVL-NO-ES-PROXY TO TRUE
069500     END-IF
069600     WRITE REG-ASSET-VOL
069700     IF NOT AVLOUT-OK
069800        DISPLAY 'ERROR AL GRABAR AVLOUT, STATUS: ' FS-AVLOUT
069900     END-IF.
070000 ESCRIBE-UN-AVLOUT-E. EXIT.
070100******************************************************************
070200*             R E P O R T E   D E   R E C H A Z O S
070300******************************************************************
070400 ESCRIBE-RECHAZO-SOLICITUD SECTION.
070500     MOVE 'SOLICITUD'            TO REJ-TIPO-ORIGEN
070600     MOVE SPACES                 TO WKS-LINEA-RECHAZO
070700     MOVE WKS-PORTFOLIO-ID-ACTUAL TO DIA-PORTFOLIO-ID
070800     MOVE WKS-LINEA-RECHAZO      TO REJ-LINEA-ENTRADA
070900     MOVE WKS-FECHA-PROCESO      TO REJ-FECHA-RECHAZO
071000     WRITE REG-RECHAZO
071100     IF NOT REJOUT-OK
071200        DISPLAY 'ERROR AL GRABAR REJOUT, STATUS: ' FS-REJOUT
071300     END-IF.
071400 ESCRIBE-RECHAZO-SOLICITUD-E. EXIT.
071500 ESTADISTICAS SECTION.
071600     DISPLAY '****************************************'
071700     MOVE WKS-TOTAL-SOLICITUDES     TO WKS-MASCARA
071800     DISPLAY 'SOLICITUDES LEIDAS:          ' WKS-MASCARA
071900     MOVE WKS-TOTAL-VALIDAS          TO WKS-MASCARA
072000     DISPLAY 'SOLICITUDES VALIDAS:         ' WKS-MASCARA
072100     MOVE WKS-TOTAL-RECHAZADAS       TO WKS-MASCARA
072200     DISPLAY 'SOLICITUDES RECHAZADAS:      ' WKS-MASCARA
072300     MOVE WKS-TOTAL-RETORNOS-LEIDOS  TO WKS-MASCARA
072400     DISPLAY 'RETORNOS LEIDOS DE RETIN:    ' WKS-MASCARA
072500     DISPLAY '****************************************'.
072600 ESTADISTICAS-E. EXIT.
072700 CIERRA-ARCHIVOS SECTION.
072800     CLOSE RETIN RSKREQIN RSKMOUT AVLOUT CORROUT REJOUT.
072900 CIERRA-ARCHIVOS-E. EXIT.
