000100******************************************************************
000200*              C O P Y   A V L D E F                             *
000300*  LAYOUT DE LA VOLATILIDAD ANUALIZADA DE UN TICKER (AVLOUT).   *
000400*  UN REGISTRO POR TICKER DE LA CORRIDA DE ANALISIS.             *
000500*  PREFIJO DE CAMPO: AVL-                                        *
000600******************************************************************
000700* 05/09/1987 HRSA  VERSION ORIGINAL DEL LAYOUT
000800* 05/03/2013 JLOS  SOLICITUD 300014-09: SE QUITA EL EMPAQUETADO
000900*                  COMP-3 DE AVL-ASSET-VOLATILITY (AVLOUT ES
001000*                  LINE SEQUENTIAL); SE AGREGA EL INDICADOR DE
001100*                  PROXY DE MERCADO (EL TICKER(1) DE LA
001200*                  SOLICITUD) PARA QUE QUIEN CONSUMA AVLOUT NO
001300*                  TENGA QUE VOLVER A BUSCARLO EN RSKREQIN.
001400******************************************************************
001500 01  REG-ASSET-VOL.
001600     02  AVL-TICKER                  PIC X(10).
001700     02  FILLER                      PIC X(01).
001800     02  AVL-ASSET-VOLATILITY        PIC S9(03)V9(06).
001900     02  AVL-INDICADOR-PROXY         PIC X(01) VALUE 'N'.
002000         88  AVL-ES-PROXY-MERCADO               VALUE 'S'.
002100         88  AVL-NO-ES-PROXY                     VALUE 'N'.
002200     02  FILLER                      PIC X(20).
