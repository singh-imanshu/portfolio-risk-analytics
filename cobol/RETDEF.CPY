000100******************************************************************
000200*              C O P Y   R E T D E F                             *
000300*  LAYOUT DE UN RETORNO DIARIO DE UN TICKER (RETIN).  VIENE      *
000400*  PREORDENADO POR RET-TICKER MAYOR Y RET-RETURN-DATE MENOR,     *
000500*  ASCENDENTE.  UN REGISTRO POR TICKER/FECHA DE NEGOCIACION.     *
000600*  PREFIJO DE CAMPO: RET-                                        *
000700******************************************************************
000800* 05/09/1987 HRSA  VERSION ORIGINAL DEL LAYOUT
000900* 05/03/2013 JLOS  SOLICITUD 300014-09: SE QUITA EL EMPAQUETADO
001000*                  COMP-3 DE RET-DAILY-RETURN (RETIN ES LINE
001100*                  SEQUENTIAL); SE AGREGA EL INDICADOR DE ORIGEN
001200*                  DEL DATO (ALIMENTACION AUTOMATICA O CAPTURA
001300*                  MANUAL) QUE TRAE EL ARCHIVO DE PRECIOS.
001400******************************************************************
001500 01  REG-RETURNS.
001600     02  RET-TICKER                  PIC X(10).
001700     02  FILLER                      PIC X(01).
001800     02  RET-RETURN-DATE             PIC X(08).
001900     02  FILLER                      PIC X(01).
002000     02  RET-DAILY-RETURN            PIC S9(01)V9(06).
002100     02  RET-INDICADOR-ORIGEN        PIC X(01) VALUE 'F'.
002200         88  RET-ORIGEN-ALIMENTACION            VALUE 'F'.
002300         88  RET-ORIGEN-MANUAL                  VALUE 'M'.
002400     02  FILLER                      PIC X(20).
