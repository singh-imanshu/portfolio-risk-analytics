000100******************************************************************
000200* FECHA       : 14/03/1986                                       *
000300* PROGRAMADOR : HUGO R. SACUL (HRSA)                             *
000400* APLICACION  : ANALISIS DE RIESGO DE PORTAFOLIOS                *
000500* PROGRAMA    : RGHOLVAL                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA Y REVALUA CADA TENENCIA (HOLDING) DE UN  *
000800*             : PORTAFOLIO DE INVERSION CONTRA SU PRECIO ACTUAL *
000900*             : DE MERCADO, CALCULA GANANCIA/PERDIDA Y ACUMULA  *
001000*             : EL VALOR ACTUAL POR PORTAFOLIO PARA QUE LO      *
001100*             : RECOJA RGPORAGG.                                 *
001200* ARCHIVOS    : HOLDIN=E, HOLDOUT=S, PTOTOUT=S, REJOUT=S         *
001300* ACCION (ES) : A=ACTUALIZA                                      *
001400* PROGRAMA(S) : RGPORAGG (CONSUME PTOTOUT)                       *
001500* INSTALADO   : 02/04/1986                                       *
001600* BPM/RATIONAL: 300014                                           *
001700* NOMBRE      : LOTE DE RIESGO DE PORTAFOLIOS - VALUACION        *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.     RGHOLVAL.
002100 AUTHOR.         HUGO R. SACUL.
002200 INSTALLATION.   BANCO INDUSTRIAL - TARJETA DE INVERSION.
002300 DATE-WRITTEN.   14/03/1986.
002400 DATE-COMPILED.  14/03/1986.
002500 SECURITY.       NO CONFIDENCIAL.
002600******************************************************************
002700*                 B I T A C O R A   D E   C A M B I O S          *
002800******************************************************************
002900* 14/03/1986 HRSA  VERSION ORIGINAL. LEE HOLDIN, VALIDA, REVALUA
003000*                  Y ACUMULA POR PORTAFOLIO.
003100* 02/11/1991 MRCT  SE AGREGA VALIDACION DE HOL-MERCADO Y SE
003200*                  AMPLIA LA TABLA DE PORTAFOLIOS A 500 ENTRADAS.
003300* 19/02/1999 JLOS  REVISION Y2K. SE REVISAN TODAS LAS FECHAS DE
003400*                  TRABAJO DEL PROGRAMA, NO HUBO CAMPOS DE DOS
003500*                  DIGITOS DE ANIO EN ESTE LOTE.
003600* 08/07/2003 BMVZ  SOLICITUD 300014: SE AGREGA EL REPORTE DE
003700*                  RECHAZOS (REJOUT), ANTES LOS REGISTROS
003800*                  INVALIDOS SE PERDIAN SIN RASTRO.
003900* 21/10/2008 CRMO  SOLICITUD 300014-02: GAIN-LOSS-PCT SE REDONDEA
004000*                  A DOS DECIMALES EN VEZ DE TRUNCARSE.
004100* 05/03/2013 JLOS  SOLICITUD 300014-09: SE QUITA EL EMPAQUETADO
004200*                  COMP-3 DE TAB-PORTFOLIO-VALUE (LA TABLA SE
004300*                  GRABA TAL CUAL EN PTOTOUT, QUE ES LINE
004400*                  SEQUENTIAL); SE SELLA LA FECHA Y EL PROGRAMA
004500*                  QUE ACTUALIZO CADA TENENCIA Y SE MARCA SI
004600*                  FUE REVALUADA CONTRA PRECIO DE MERCADO; SE
004700*                  MARCA EN PTOTOUT SI EL PORTAFOLIO TRAJO
004800*                  TENENCIAS VALIDAS.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100*-----------------------------------------------------------------
005200 CONFIGURATION SECTION.
005300*-----------------------------------------------------------------
005400 SOURCE-COMPUTER.    IBM-3081.
005500 OBJECT-COMPUTER.    IBM-3081.
005600 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.
005700*-----------------------------------------------------------------
005800 INPUT-OUTPUT SECTION.
005900*-----------------------------------------------------------------
006000 FILE-CONTROL.
006100     SELECT HOLDIN   ASSIGN TO HOLDIN
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS FS-HOLDIN.
006400     SELECT HOLDOUT  ASSIGN TO HOLDOUT
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS FS-HOLDOUT.
006700     SELECT PTOTOUT  ASSIGN TO PTOTOUT
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS  IS FS-PTOTOUT.
007000     SELECT REJOUT   ASSIGN TO REJOUT
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS FS-REJOUT.
007300******************************************************************
007400 DATA DIVISION.
007500 FILE SECTION.
007600*-----------------------------------------------------------------
007700 FD  HOLDIN.
007800     COPY HOLDEF.
007900*-----------------------------------------------------------------
008000 FD  HOLDOUT.
008100     COPY HOLDEF
008200          REPLACING ==REG-HOLDING== BY ==REG-HOLDOUT==
008300                    ==HOL-==        BY ==HOU-==.
008400*-----------------------------------------------------------------
008500 FD  PTOTOUT.
008600     COPY PTOTDEF.
008700*-----------------------------------------------------------------
008800 FD  REJOUT.
008900     COPY REJDEF.
009000******************************************************************
009100 WORKING-STORAGE SECTION.
009200*-----------------------------------------------------------------
009300*          RECURSOS DE ESTADO DE ARCHIVOS (FS / FSE)
009400*-----------------------------------------------------------------
009500 01  WKS-FS-STATUS.
009600     02  FS-HOLDIN                  PIC 9(02) VALUE ZEROES.
009700         88  HOLDIN-OK                        VALUE 00.
009800         88  HOLDIN-EOF                        VALUE 10.
009900     02  FS-HOLDOUT                 PIC 9(02) VALUE ZEROES.
010000         88  HOLDOUT-OK                        VALUE 00.
010100     02  FS-PTOTOUT                 PIC 9(02) VALUE ZEROES.
010200         88  PTOTOUT-OK                        VALUE 00.
010300     02  FS-REJOUT                  PIC 9(02) VALUE ZEROES.
010400         88  REJOUT-OK                         VALUE 00.
010500     02  FILLER                     PIC X(04) VALUE SPACES.
010600*-----------------------------------------------------------------
010700*          CONTADORES Y ACUMULADORES DE LA CORRIDA
010800*-----------------------------------------------------------------
010900 01  WKS-CONTADORES.
011000     02  WKS-TOTAL-LEIDOS           PIC 9(07) COMP VALUE 0.
011100     02  WKS-TOTAL-VALIDOS          PIC 9(07) COMP VALUE 0.
011200     02  WKS-TOTAL-RECHAZADOS       PIC 9(07) COMP VALUE 0.
011300     02  WKS-TOTAL-ESCRITOS         PIC 9(07) COMP VALUE 0.
011400     02  FILLER                     PIC X(04) VALUE SPACES.
011500 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
011600     02  WKS-CONTADORES-TABLA       PIC 9(07) COMP
011700                                     OCCURS 4 TIMES.
011800*-----------------------------------------------------------------
011900*          TABLA DE ACUMULACION DE VALOR POR PORTAFOLIO
012000*-----------------------------------------------------------------
012100 01  WKS-TABLA-PORTAFOLIOS.
012200     02  WKS-TOTAL-PORTAFOLIOS      PIC 9(04) COMP VALUE 0.
012300     02  TAB-PORTAFOLIO OCCURS 500 TIMES
012400                        INDEXED BY TAB-IDX.
012500         04  TAB-PORTFOLIO-ID       PIC X(10).
012600         04  TAB-PORTFOLIO-VALUE    PIC S9(11)V9(02).
012700     02  FILLER                     PIC X(04) VALUE SPACES.
012800*-----------------------------------------------------------------
012900*          FECHA DE PROCESO (SOLO PARA BITACORA EN PANTALLA)
013000*-----------------------------------------------------------------
013100 01  WKS-FECHA-PROCESO              PIC 9(08) VALUE ZEROES.
013200 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
013300     02  WKS-ANI-PROCESO            PIC 9(04).
013400     02  WKS-MES-PROCESO            PIC 9(02).
013500     02  WKS-DIA-PROCESO            PIC 9(02).
013600*-----------------------------------------------------------------
013700*          VISTA DE DIAGNOSTICO DE LA LINEA RECHAZADA
013800*-----------------------------------------------------------------
013900 01  WKS-LINEA-RECHAZO              PIC X(80) VALUE SPACES.
014000 01  WKS-LINEA-RECHAZO-R REDEFINES WKS-LINEA-RECHAZO.
014100     02  DIA-PORTFOLIO-ID           PIC X(10).
014200     02  DIA-TICKER                 PIC X(10).
014300     02  DIA-RESTO                  PIC X(60).
014400*-----------------------------------------------------------------
014500*          SWITCHES DE VALIDACION
014600*-----------------------------------------------------------------
014700 01  WKS-SWITCHES.
014800     02  SW-HOLDING-VALIDA          PIC X(01) VALUE 'N'.
014900         88  HOLDING-ES-VALIDA                VALUE 'S'.
015000     02  SW-ENCONTRADO              PIC X(01) VALUE 'N'.
015100         88  PORTAFOLIO-ENCONTRADO            VALUE 'S'.
015200     02  FILLER                     PIC X(04) VALUE SPACES.
015300 01  WKS-MASCARA                    PIC Z,ZZZ,ZZ9 VALUE ZEROES.
015400******************************************************************
015500 PROCEDURE DIVISION.
015600******************************************************************
015700*               S E C C I O N    P R I N C I P A L
015800******************************************************************
015900 000-MAIN SECTION.
016000     PERFORM APERTURA-ARCHIVOS
016100     PERFORM LEE-HOLDIN
016200     PERFORM PROCESA-HOLDING UNTIL HOLDIN-EOF
016300     PERFORM EMITE-TOTALES-PORTAFOLIO
016400     PERFORM ESTADISTICAS
016500     PERFORM CIERRA-ARCHIVOS
016600     STOP RUN.
016700 000-MAIN-E. EXIT.
016800 APERTURA-ARCHIVOS SECTION.
016900     ACCEPT WKS-FECHA-PROCESO FROM DATE
017000     OPEN INPUT  HOLDIN
017100          OUTPUT HOLDOUT PTOTOUT REJOUT
017200     IF NOT HOLDIN-OK
017300        DISPLAY '>>> ERROR AL ABRIR HOLDIN, STATUS: ' FS-HOLDIN
017400        MOVE 91 TO RETURN-CODE
017500        STOP RUN
017600     END-IF.
017700 APERTURA-ARCHIVOS-E. EXIT.
017800 LEE-HOLDIN SECTION.
017900     READ HOLDIN
018000       AT END
018100          SET HOLDIN-EOF TO TRUE
018200       NOT AT END
018300          ADD 1 TO WKS-TOTAL-LEIDOS
018400     END-READ.
018500 LEE-HOLDIN-E. EXIT.
018600******************************************************************
018700*     P R O C E S A   U N A   T E N E N C I A   ( H O L D I N G )
018800******************************************************************
018900 PROCESA-HOLDING SECTION.
019000     PERFORM VALIDA-HOLDING
019100     IF HOLDING-ES-VALIDA
019200        ADD 1 TO WKS-TOTAL-VALIDOS
019300        PERFORM CALCULA-METRICAS-HOLDING
019400        PERFORM ESCRIBE-HOLDOUT
019500        PERFORM ACUMULA-PORTAFOLIO
019600     ELSE
019700        ADD 1 TO WKS-TOTAL-RECHAZADOS
019800        PERFORM ESCRIBE-RECHAZO-HOLDING
019900     END-IF
020000     PERFORM LEE-HOLDIN.
020100 PROCESA-HOLDING-E. EXIT.
020200******************************************************************
020300*              V A L I D A C I O N   D E L   R E G I S T R O
020400******************************************************************
020500 VALIDA-HOLDING SECTION.
020600     MOVE 'N' TO SW-HOLDING-VALIDA
020700     MOVE SPACES TO REJ-MOTIVO
020800     IF HOL-PORTFOLIO-ID = SPACES
020900        MOVE 'PORTFOLIO-ID EN BLANCO' TO REJ-MOTIVO
021000     ELSE
021100        IF HOL-TICKER = SPACES
021200           MOVE 'TICKER EN BLANCO' TO REJ-MOTIVO
021300        ELSE
021400           IF HOL-QUANTITY NOT > 0
021500              MOVE 'QUANTITY DEBE SER MAYOR QUE CERO'
021600                   TO REJ-MOTIVO
021700           ELSE
021800              IF HOL-PURCHASE-PRICE NOT > 0
021900                 MOVE 'PURCHASE-PRICE DEBE SER MAYOR QUE CERO'
022000                      TO REJ-MOTIVO
022100              ELSE
022200                 MOVE 'S' TO SW-HOLDING-VALIDA
022300              END-IF
022400           END-IF
022500        END-IF
022600     END-IF.
022700 VALIDA-HOLDING-E. EXIT.
022800******************************************************************
022900*      R E V A L U A C I O N   D E   L A   T E N E N C I A
023000******************************************************************
023100 CALCULA-METRICAS-HOLDING SECTION.
023200     IF HOL-CURRENT-PRICE > 0
023300        COMPUTE HOL-CURRENT-VALUE ROUNDED =
023400                HOL-QUANTITY * HOL-CURRENT-PRICE
023500        COMPUTE HOL-GAIN-LOSS ROUNDED =
023600                HOL-CURRENT-VALUE -
023700                (HOL-QUANTITY * HOL-PURCHASE-PRICE)
023800        COMPUTE HOL-GAIN-LOSS-PCT ROUNDED =
023900                (HOL-GAIN-LOSS /
024000                (HOL-QUANTITY * HOL-PURCHASE-PRICE)) * 100
024100        SET HOL-FUE-REVALUADA TO TRUE
024200     ELSE
024300        MOVE 0 TO HOL-CURRENT-VALUE
024400        MOVE 0 TO HOL-GAIN-LOSS
024500        MOVE 0 TO HOL-GAIN-LOSS-PCT
024600        SET HOL-SIN-REVALUAR TO TRUE
024700     END-IF
024800     MOVE WKS-FECHA-PROCESO TO HOL-FECHA-ACTUALIZACION
024900     MOVE 'RGHOLVAL' TO HOL-USUARIO-ACTUALIZA.
025000 CALCULA-METRICAS-HOLDING-E. EXIT.
025100 ESCRIBE-HOLDOUT SECTION.
025200     MOVE REG-HOLDING TO REG-HOLDOUT
025300     WRITE REG-HOLDOUT
025400     IF HOLDOUT-OK
025500        ADD 1 TO WKS-TOTAL-ESCRITOS
025600     ELSE
025700        DISPLAY 'ERROR AL GRABAR HOLDOUT, STATUS: ' FS-HOLDOUT
025800     END-IF.
025900 ESCRIBE-HOLDOUT-E. EXIT.
026000******************************************************************
026100*    A C U M U L A   V A L O R   P O R   P O R T A F O L I O
026200******************************************************************
026300 ACUMULA-PORTAFOLIO SECTION.
026400     MOVE 'N' TO SW-ENCONTRADO
026500     PERFORM BUSCA-PORTAFOLIO-TABLA
026600         VARYING TAB-IDX FROM 1 BY 1
026700         UNTIL TAB-IDX > WKS-TOTAL-PORTAFOLIOS
026800            OR PORTAFOLIO-ENCONTRADO
026900     IF NOT PORTAFOLIO-ENCONTRADO
027000        ADD 1 TO WKS-TOTAL-PORTAFOLIOS
027100        SET TAB-IDX TO WKS-TOTAL-PORTAFOLIOS
027200        MOVE HOL-PORTFOLIO-ID TO TAB-PORTFOLIO-ID (TAB-IDX)
027300        MOVE HOL-CURRENT-VALUE TO TAB-PORTFOLIO-VALUE (TAB-IDX)
027400     END-IF.
027500 ACUMULA-PORTAFOLIO-E. EXIT.
027600 BUSCA-PORTAFOLIO-TABLA SECTION.
027700     IF TAB-PORTFOLIO-ID (TAB-IDX) = HOL-PORTFOLIO-ID
027800        ADD HOL-CURRENT-VALUE TO TAB-PORTFOLIO-VALUE (TAB-IDX)
027900        MOVE 'S' TO SW-ENCONTRADO
028000     END-IF.
028100 BUSCA-PORTAFOLIO-TABLA-E. EXIT.
028200******************************************************************
028300*      E M I S I O N   D E   T O T A L E S   P O R T A F O L I O
028400******************************************************************
028500 EMITE-TOTALES-PORTAFOLIO SECTION.
028600     PERFORM ESCRIBE-TOTAL-PORTAFOLIO
028700         VARYING TAB-IDX FROM 1 BY 1
028800         UNTIL TAB-IDX > WKS-TOTAL-PORTAFOLIOS.
028900 EMITE-TOTALES-PORTAFOLIO-E. EXIT.
029000 ESCRIBE-TOTAL-PORTAFOLIO SECTION.
029100     MOVE TAB-PORTFOLIO-ID (TAB-IDX)    TO PTO-PORTFOLIO-ID
029200     MOVE TAB-PORTFOLIO-VALUE (TAB-IDX) TO PTO-PORTFOLIO-VALUE
029300     SET PTO-CON-TENENCIAS TO TRUE
029400     WRITE REG-PORT-TOTAL
029500     IF NOT PTOTOUT-OK
029600        DISPLAY 'ERROR AL GRABAR PTOTOUT, STATUS: ' FS-PTOTOUT
029700     END-IF.
029800 ESCRIBE-TOTAL-PORTAFOLIO-E. EXIT.
029900******************************************************************
030000*             R E P O R T E   D E   R E C H A Z O S
030100******************************************************************
030200 ESCRIBE-RECHAZO-HOLDING SECTION.
030300     MOVE 'HOLDING'        TO REJ-TIPO-ORIGEN
030400     MOVE REG-HOLDING      TO WKS-LINEA-RECHAZO
030500     MOVE WKS-LINEA-RECHAZO TO REJ-LINEA-ENTRADA
030600     MOVE WKS-FECHA-PROCESO TO REJ-FECHA-RECHAZO
030700     WRITE REG-RECHAZO
030800     IF NOT REJOUT-OK
030900        DISPLAY 'ERROR AL GRABAR REJOUT, STATUS: ' FS-REJOUT
031000     END-IF.
031100 ESCRIBE-RECHAZO-HOLDING-E. EXIT.
031200 ESTADISTICAS SECTION.
031300     DISPLAY '****************************************'
031400     MOVE WKS-TOTAL-LEIDOS     TO WKS-MASCARA
031500     DISPLAY 'TENENCIAS LEIDAS:            ' WKS-MASCARA
031600     MOVE WKS-TOTAL-VALIDOS    TO WKS-MASCARA
031700     DISPLAY 'TENENCIAS VALIDAS:           ' WKS-MASCARA
031800     MOVE WKS-TOTAL-RECHAZADOS TO WKS-MASCARA
031900     DISPLAY 'TENENCIAS RECHAZADAS:        ' WKS-MASCARA
032000     MOVE WKS-TOTAL-ESCRITOS   TO WKS-MASCARA
032100     DISPLAY 'TENENCIAS ESCRITAS A HOLDOUT:' WKS-MASCARA
032200     MOVE WKS-TOTAL-PORTAFOLIOS TO WKS-MASCARA
032300     DISPLAY 'PORTAFOLIOS ACUMULADOS:      ' WKS-MASCARA
032400     DISPLAY '****************************************'.
032500 ESTADISTICAS-E. EXIT.
032600 CIERRA-ARCHIVOS SECTION.
032700     CLOSE HOLDIN HOLDOUT PTOTOUT REJOUT.
032800 CIERRA-ARCHIVOS-E. EXIT.
