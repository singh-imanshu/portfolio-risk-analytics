000100******************************************************************
000200*              C O P Y   C O R D E F                             *
000300*  LAYOUT DE UNA CELDA DE LA MATRIZ DE CORRELACION DE PEARSON   *
000400*  (CORROUT).  UN REGISTRO POR CADA PAR (FILA, COLUMNA) DE      *
000500*  TICKERS DE LA CORRIDA DE ANALISIS, NUM-TICKERS AL CUADRADO   *
000600*  REGISTROS POR PORTAFOLIO.  PREFIJO DE CAMPO: COR-             *
000700******************************************************************
000800* 05/09/1987 HRSA  VERSION ORIGINAL DEL LAYOUT
000900* 05/03/2013 JLOS  SOLICITUD 300014-09: SE QUITA EL EMPAQUETADO
001000*                  COMP-3 DE COR-CORRELATION (CORROUT ES LINE
001100*                  SEQUENTIAL); SE AGREGA EL INDICADOR DE CELDA
001200*                  DIAGONAL (FILA = COLUMNA, CORRELACION DE UN
001300*                  TICKER CONTRA SI MISMO) PARA FACILITAR LA
001400*                  REVISION DE LA MATRIZ SIN TENER QUE COMPARAR
001500*                  COR-ROW-TICKER CONTRA COR-COL-TICKER.
001600******************************************************************
001700 01  REG-CORRELATION.
001800     02  COR-ROW-TICKER              PIC X(10).
001900     02  FILLER                      PIC X(01).
002000     02  COR-COL-TICKER              PIC X(10).
002100     02  FILLER                      PIC X(01).
002200     02  COR-CORRELATION             PIC S9(01)V9(04).
002300     02  COR-INDICADOR-DIAGONAL      PIC X(01) VALUE 'N'.
002400         88  COR-ES-DIAGONAL                    VALUE 'S'.
002500         88  COR-NO-ES-DIAGONAL                 VALUE 'N'.
002600     02  FILLER                      PIC X(20).
