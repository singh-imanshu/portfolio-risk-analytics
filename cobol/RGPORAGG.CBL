000100******************************************************************
000200* FECHA       : 18/03/1986                                       *
000300* PROGRAMADOR : HUGO R. SACUL (HRSA)                             *
000400* APLICACION  : ANALISIS DE RIESGO DE PORTAFOLIOS                *
000500* PROGRAMA    : RGPORAGG                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA EL ENCABEZADO DE CADA PORTAFOLIO Y LE     *
000800*             : FUSIONA EL VALOR ACTUAL ACUMULADO POR RGHOLVAL   *
000900*             : (ARCHIVO PUENTE PTOTIN) PARA PRODUCIR EL TOTAL   *
001000*             : DEFINITIVO DEL PORTAFOLIO.                       *
001100* ARCHIVOS    : PORTIN=E, PTOTIN=E, PORTOUT=S, REJOUT=S          *
001200* ACCION (ES) : A=ACTUALIZA                                      *
001300* PROGRAMA(S) : RGHOLVAL (PRODUCE PTOTIN COMO PTOTOUT)           *
001400* INSTALADO   : 02/04/1986                                       *
001500* BPM/RATIONAL: 300014                                           *
001600* NOMBRE      : LOTE DE RIESGO DE PORTAFOLIOS - AGREGACION       *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     RGPORAGG.
002000 AUTHOR.         HUGO R. SACUL.
002100 INSTALLATION.   BANCO INDUSTRIAL - TARJETA DE INVERSION.
002200 DATE-WRITTEN.   18/03/1986.
002300 DATE-COMPILED.  18/03/1986.
002400 SECURITY.       NO CONFIDENCIAL.
002500******************************************************************
002600*                 B I T A C O R A   D E   C A M B I O S          *
002700******************************************************************
002800* 18/03/1986 HRSA  VERSION ORIGINAL. LEE PORTIN, FUSIONA CON EL
002900*                  ACUMULADO DE PTOTIN Y GRABA PORTOUT.
003000* 02/11/1991 MRCT  SE AGREGA POR-CURRENCY; SI VIENE EN BLANCO SE
003100*                  ASUME 'USD' POR DEFECTO.
003200* 19/02/1999 JLOS  REVISION Y2K. SE REVISAN TODAS LAS FECHAS DE
003300*                  TRABAJO DEL PROGRAMA, NO HUBO CAMPOS DE DOS
003400*                  DIGITOS DE ANIO EN ESTE LOTE.
003500* 08/07/2003 BMVZ  SOLICITUD 300014: SE AGREGA EL REPORTE DE
003600*                  RECHAZOS (REJOUT), ANTES LOS REGISTROS
003700*                  INVALIDOS SE PERDIAN SIN RASTRO.
003800* 14/01/2010 CRMO  SOLICITUD 300014-05: SI PTOTIN NO TRAE NINGUNA
003900*                  TENENCIA PARA EL PORTAFOLIO, EL VALOR SE DEJA
004000*                  EN CERO EN VEZ DE RECHAZAR EL REGISTRO.
004100* 05/03/2013 JLOS  SOLICITUD 300014-09: SE QUITA EL EMPAQUETADO
004200*                  COMP-3 DE TAB-PORTFOLIO-VALUE (PTOTIN/PORTOUT
004300*                  SON LINE SEQUENTIAL); SE SELLA LA FECHA Y EL
004400*                  PROGRAMA QUE ACTUALIZO CADA PORTAFOLIO Y SE
004500*                  MARCA SI TRAJO O NO TENENCIAS DE RGHOLVAL.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800*-----------------------------------------------------------------
004900 CONFIGURATION SECTION.
005000*-----------------------------------------------------------------
005100 SOURCE-COMPUTER.    IBM-3081.
005200 OBJECT-COMPUTER.    IBM-3081.
005300 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.
005400*-----------------------------------------------------------------
005500 INPUT-OUTPUT SECTION.
005600*-----------------------------------------------------------------
005700 FILE-CONTROL.
005800     SELECT PORTIN   ASSIGN TO PORTIN
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS FS-PORTIN.
006100     SELECT PTOTIN   ASSIGN TO PTOTIN
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS FS-PTOTIN.
006400     SELECT PORTOUT  ASSIGN TO PORTOUT
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS FS-PORTOUT.
006700     SELECT REJOUT   ASSIGN TO REJOUT
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS  IS FS-REJOUT.
007000******************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300*-----------------------------------------------------------------
007400 FD  PORTIN.
007500     COPY PORDEF.
007600*-----------------------------------------------------------------
007700 FD  PTOTIN.
007800     COPY PTOTDEF.
007900*-----------------------------------------------------------------
008000 FD  PORTOUT.
008100     COPY PORDEF
008200          REPLACING ==REG-PORTFOLIO== BY ==REG-PORTOUT==
008300                    ==POR-==          BY ==POU-==.
008400*-----------------------------------------------------------------
008500 FD  REJOUT.
008600     COPY REJDEF.
008700******************************************************************
008800 WORKING-STORAGE SECTION.
008900*-----------------------------------------------------------------
009000*          RECURSOS DE ESTADO DE ARCHIVOS (FS)
009100*-----------------------------------------------------------------
009200 01  WKS-FS-STATUS.
009300     02  FS-PORTIN                  PIC 9(02) VALUE ZEROES.
009400         88  PORTIN-OK                         VALUE 00.
009500         88  PORTIN-EOF                         VALUE 10.
009600     02  FS-PTOTIN                  PIC 9(02) VALUE ZEROES.
009700         88  PTOTIN-OK                          VALUE 00.
009800         88  PTOTIN-EOF                         VALUE 10.
009900     02  FS-PORTOUT                 PIC 9(02) VALUE ZEROES.
010000         88  PORTOUT-OK                         VALUE 00.
010100     02  FS-REJOUT                  PIC 9(02) VALUE ZEROES.
010200         88  REJOUT-OK                          VALUE 00.
010300     02  FILLER                     PIC X(04) VALUE SPACES.
010400*-----------------------------------------------------------------
010500*          TABLA DE ACUMULADOS LEIDA DE PTOTIN (PRODUCIDA POR
010600*          RGHOLVAL).  SE CARGA COMPLETA ANTES DE PROCESAR PORTIN
010700*          PORQUE PTOTIN NO VIENE EN EL MISMO ORDEN DE PORTIN.
010800*-----------------------------------------------------------------
010900 01  WKS-TABLA-ACUMULADOS.
011000     02  WKS-TOTAL-ACUMULADOS       PIC 9(04) COMP VALUE 0.
011100     02  TAB-ACUMULADO OCCURS 500 TIMES
011200                       INDEXED BY TAB-IDX.
011300         04  TAB-PORTFOLIO-ID       PIC X(10).
011400         04  TAB-PORTFOLIO-VALUE    PIC S9(11)V9(02).
011500     02  FILLER                     PIC X(04) VALUE SPACES.
011600*-----------------------------------------------------------------
011700*          CONTADORES DE LA CORRIDA
011800*-----------------------------------------------------------------
011900 01  WKS-CONTADORES.
012000     02  WKS-TOTAL-LEIDOS           PIC 9(07) COMP VALUE 0.
012100     02  WKS-TOTAL-VALIDOS          PIC 9(07) COMP VALUE 0.
012200     02  WKS-TOTAL-RECHAZADOS       PIC 9(07) COMP VALUE 0.
012300     02  WKS-TOTAL-SIN-TENENCIAS    PIC 9(07) COMP VALUE 0.
012400 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
012500     02  WKS-CONTADORES-TABLA       PIC 9(07) COMP
012600                                     OCCURS 4 TIMES.
012700*-----------------------------------------------------------------
012800*          FECHA DE PROCESO (SOLO PARA BITACORA EN PANTALLA)
012900*-----------------------------------------------------------------
013000 01  WKS-FECHA-PROCESO              PIC 9(08) VALUE ZEROES.
013100 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
013200     02  WKS-ANI-PROCESO            PIC 9(04).
013300     02  WKS-MES-PROCESO            PIC 9(02).
013400     02  WKS-DIA-PROCESO            PIC 9(02).
013500*-----------------------------------------------------------------
013600*          VISTA DE DIAGNOSTICO DE LA LINEA RECHAZADA
013700*-----------------------------------------------------------------
013800 01  WKS-LINEA-RECHAZO              PIC X(80) VALUE SPACES.
013900 01  WKS-LINEA-RECHAZO-R REDEFINES WKS-LINEA-RECHAZO.
014000     02  DIA-PORTFOLIO-ID           PIC X(10).
014100     02  DIA-RESTO                  PIC X(70).
014200*-----------------------------------------------------------------
014300*          SWITCHES DE VALIDACION
014400*-----------------------------------------------------------------
014500 01  WKS-SWITCHES.
014600     02  SW-PORTAFOLIO-VALIDO       PIC X(01) VALUE 'N'.
014700         88  PORTAFOLIO-ES-VALIDO             VALUE 'S'.
014800     02  SW-ENCONTRADO              PIC X(01) VALUE 'N'.
014900         88  ACUMULADO-ENCONTRADO              VALUE 'S'.
015000     02  FILLER                     PIC X(04) VALUE SPACES.
015100 01  WKS-MASCARA                    PIC Z,ZZZ,ZZ9 VALUE ZEROES.
015200******************************************************************
015300 PROCEDURE DIVISION.
015400******************************************************************
015500*               S E C C I O N    P R I N C I P A L
015600******************************************************************
015700 000-MAIN SECTION.
015800     PERFORM APERTURA-ARCHIVOS
015900     PERFORM CARGA-TABLA-ACUMULADOS
016000     PERFORM LEE-PORTIN
016100     PERFORM PROCESA-PORTAFOLIO UNTIL PORTIN-EOF
016200     PERFORM ESTADISTICAS
016300     PERFORM CIERRA-ARCHIVOS
016400     STOP RUN.
016500 000-MAIN-E. EXIT.
016600 APERTURA-ARCHIVOS SECTION.
016700     ACCEPT WKS-FECHA-PROCESO FROM DATE
016800     OPEN INPUT  PORTIN PTOTIN
016900          OUTPUT PORTOUT REJOUT
017000     IF NOT PORTIN-OK
017100        DISPLAY '>>> ERROR AL ABRIR PORTIN, STATUS: ' FS-PORTIN
017200        MOVE 91 TO RETURN-CODE
017300        STOP RUN
017400     END-IF.
017500 APERTURA-ARCHIVOS-E. EXIT.
017600******************************************************************
017700*   C A R G A   D E   L O S   A C U M U L A D O S   ( P T O T I N )
017800******************************************************************
017900 CARGA-TABLA-ACUMULADOS SECTION.
018000     PERFORM LEE-PTOTIN
018100     PERFORM ACUMULA-EN-TABLA UNTIL PTOTIN-EOF.
018200 CARGA-TABLA-ACUMULADOS-E. EXIT.
018300 LEE-PTOTIN SECTION.
018400     READ PTOTIN
018500       AT END
018600          SET PTOTIN-EOF TO TRUE
018700     END-READ.
018800 LEE-PTOTIN-E. EXIT.
018900 ACUMULA-EN-TABLA SECTION.
019000     ADD 1 TO WKS-TOTAL-ACUMULADOS
019100     SET TAB-IDX TO WKS-TOTAL-ACUMULADOS
019200     MOVE PTO-PORTFOLIO-ID    TO TAB-PORTFOLIO-ID (TAB-IDX)
019300     MOVE PTO-PORTFOLIO-VALUE TO TAB-PORTFOLIO-VALUE (TAB-IDX)
019400     PERFORM LEE-PTOTIN.
019500 ACUMULA-EN-TABLA-E. EXIT.
019600 LEE-PORTIN SECTION.
019700     READ PORTIN
019800       AT END
019900          SET PORTIN-EOF TO TRUE
020000       NOT AT END
020100          ADD 1 TO WKS-TOTAL-LEIDOS
020200     END-READ.
020300 LEE-PORTIN-E. EXIT.
020400******************************************************************
020500*     P R O C E S A   U N   P O R T A F O L I O
020600******************************************************************
020700 PROCESA-PORTAFOLIO SECTION.
020800     PERFORM VALIDA-PORTAFOLIO
020900     IF PORTAFOLIO-ES-VALIDO
021000        ADD 1 TO WKS-TOTAL-VALIDOS
021100        PERFORM BUSCA-TOTAL-ACUMULADO
021200        PERFORM ESCRIBE-PORTOUT
021300     ELSE
021400        ADD 1 TO WKS-TOTAL-RECHAZADOS
021500        PERFORM ESCRIBE-RECHAZO-PORTAFOLIO
021600     END-IF
021700     PERFORM LEE-PORTIN.
021800 PROCESA-PORTAFOLIO-E. EXIT.
021900******************************************************************
022000*              V A L I D A C I O N   D E L   R E G I S T R O
022100******************************************************************
022200 VALIDA-PORTAFOLIO SECTION.
022300     MOVE 'N' TO SW-PORTAFOLIO-VALIDO
022400     MOVE SPACES TO REJ-MOTIVO
022500     IF POR-USER-ID = SPACES
022600        MOVE 'USER-ID EN BLANCO' TO REJ-MOTIVO
022700     ELSE
022800        IF POR-PORTFOLIO-NAME = SPACES
022900           MOVE 'PORTFOLIO-NAME EN BLANCO' TO REJ-MOTIVO
023000        ELSE
023100           MOVE 'S' TO SW-PORTAFOLIO-VALIDO
023200           IF POR-CURRENCY = SPACES
023300              MOVE 'USD' TO POR-CURRENCY
023400           END-IF
023500        END-IF
023600     END-IF.
023700 VALIDA-PORTAFOLIO-E. EXIT.
023800******************************************************************
023900*  F U S I O N   C O N   E L   V A L O R   A C U M U L A D O
024000******************************************************************
024100 BUSCA-TOTAL-ACUMULADO SECTION.
024200     MOVE 'N' TO SW-ENCONTRADO
024300     MOVE 0   TO POR-PORTFOLIO-VALUE
024400     PERFORM COMPARA-ACUMULADO
024500         VARYING TAB-IDX FROM 1 BY 1
024600         UNTIL TAB-IDX > WKS-TOTAL-ACUMULADOS
024700            OR ACUMULADO-ENCONTRADO
024800     IF NOT ACUMULADO-ENCONTRADO
024900        ADD 1 TO WKS-TOTAL-SIN-TENENCIAS
025000        SET POR-SIN-TENENCIAS TO TRUE
025100     ELSE
025200        SET POR-CON-TENENCIAS TO TRUE
025300     END-IF.
025400 BUSCA-TOTAL-ACUMULADO-E. EXIT.
025500 COMPARA-ACUMULADO SECTION.
025600     IF TAB-PORTFOLIO-ID (TAB-IDX) = POR-PORTFOLIO-ID
025700        MOVE TAB-PORTFOLIO-VALUE (TAB-IDX) TO POR-PORTFOLIO-VALUE
025800        MOVE 'S' TO SW-ENCONTRADO
025900     END-IF.
026000 COMPARA-ACUMULADO-E. EXIT.
026100 ESCRIBE-PORTOUT SECTION.
026200     MOVE WKS-FECHA-PROCESO TO POR-FECHA-ACTUALIZACION
026300     MOVE 'RGPORAGG' TO POR-USUARIO-ACTUALIZA
026400     MOVE REG-PORTFOLIO TO REG-PORTOUT
026500     WRITE REG-PORTOUT
026600     IF NOT PORTOUT-OK
026700        DISPLAY 'ERROR AL GRABAR PORTOUT, STATUS: ' FS-PORTOUT
026800     END-IF.
026900 ESCRIBE-PORTOUT-E. EXIT.
027000******************************************************************
027100*             R E P O R T E   D E   R E C H A Z O S
027200******************************************************************
027300 ESCRIBE-RECHAZO-PORTAFOLIO SECTION.
027400     MOVE 'PORTAFOLIO'    TO REJ-TIPO-ORIGEN
027500     MOVE REG-PORTFOLIO   TO WKS-LINEA-RECHAZO
027600     MOVE WKS-LINEA-RECHAZO TO REJ-LINEA-ENTRADA
027700     MOVE WKS-FECHA-PROCESO TO REJ-FECHA-RECHAZO
027800     WRITE REG-RECHAZO
027900     IF NOT REJOUT-OK
028000        DISPLAY 'ERROR AL GRABAR REJOUT, STATUS: ' FS-REJOUT
028100     END-IF.
028200 ESCRIBE-RECHAZO-PORTAFOLIO-E. EXIT.
028300 ESTADISTICAS SECTION.
028400     DISPLAY '****************************************'
028500     MOVE WKS-TOTAL-LEIDOS        TO WKS-MASCARA
028600     DISPLAY 'PORTAFOLIOS LEIDOS:          ' WKS-MASCARA
028700     MOVE WKS-TOTAL-VALIDOS       TO WKS-MASCARA
028800     DISPLAY 'PORTAFOLIOS VALIDOS:         ' WKS-MASCARA
028900     MOVE WKS-TOTAL-RECHAZADOS    TO WKS-MASCARA
029000     DISPLAY 'PORTAFOLIOS RECHAZADOS:      ' WKS-MASCARA
029100     MOVE WKS-TOTAL-SIN-TENENCIAS TO WKS-MASCARA
029200     DISPLAY 'PORTAFOLIOS SIN TENENCIAS:   ' WKS-MASCARA
029300     DISPLAY '****************************************'.
029400 ESTADISTICAS-E. EXIT.
029500 CIERRA-ARCHIVOS SECTION.
029600     CLOSE PORTIN PTOTIN PORTOUT REJOUT.
029700 CIERRA-ARCHIVOS-E. EXIT.
