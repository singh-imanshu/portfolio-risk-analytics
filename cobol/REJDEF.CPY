000100******************************************************************
000200*              C O P Y   R E J D E F                             *
000300*  LAYOUT DEL REPORTE DE RECHAZOS (REJOUT), COMPARTIDO POR LOS  *
000400*  TRES PROGRAMAS DEL LOTE DE RIESGO (RGHOLVAL, RGPORAGG,       *
000500*  RGRISKMT).  UN REGISTRO POR CADA ENTRADA RECHAZADA.           *
000600*  PREFIJO DE CAMPO: REJ-                                        *
000700******************************************************************
000800* 14/03/1986 HRSA  VERSION ORIGINAL DEL LAYOUT
000900* 05/03/2013 JLOS  SOLICITUD 300014-09: SE AGREGA LA FECHA DE
001000*                  RECHAZO (SELLADA POR EL PROGRAMA QUE ESCRIBE
001100*                  EL REGISTRO) Y EL INDICADOR DE REVISADO, QUE
001200*                  EL EQUIPO DE OPERACIONES ACTUALIZA A MANO
001300*                  CUANDO YA REVISO LA CAUSA DEL RECHAZO; SE
001400*                  AGREGA POR PRIMERA VEZ RELLENO DE EXPANSION.
001500******************************************************************
001600 01  REG-RECHAZO.
001700     02  REJ-TIPO-ORIGEN             PIC X(12).
001800     02  FILLER                      PIC X(01).
001900     02  REJ-LINEA-ENTRADA           PIC X(80).
002000     02  FILLER                      PIC X(01).
002100     02  REJ-MOTIVO                  PIC X(40).
002200     02  REJ-FECHA-RECHAZO           PIC 9(08) VALUE ZEROES.
002300     02  REJ-INDICADOR-REVISADO      PIC X(01) VALUE 'N'.
002400         88  REJ-YA-REVISADO                    VALUE 'S'.
002500         88  REJ-PENDIENTE-REVISAR              VALUE 'N'.
002600     02  FILLER                      PIC X(20).
