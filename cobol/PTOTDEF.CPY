000100******************************************************************
000200*              C O P Y   P T O T D E F                           *
000300*  REGISTRO PUENTE ENTRE RGHOLVAL Y RGPORAGG.  RGHOLVAL ACUMULA  *
000400*  EL VALOR ACTUAL DE LAS TENENCIAS POR PORTAFOLIO Y LO GRABA EN *
000500*  PTOTOUT; RGPORAGG LO LEE COMO PTOTIN PARA FUSIONARLO CON EL   *
000600*  ENCABEZADO DEL PORTAFOLIO.  NO ES UN ARCHIVO DE LA ESPECIFI-  *
000700*  CACION, ES UNICAMENTE EL ENLACE ENTRE LOS DOS PASOS DEL LOTE. *
000800*  PREFIJO DE CAMPO: PTO-                                        *
000900******************************************************************
001000* 14/03/1986 HRSA  VERSION ORIGINAL DEL LAYOUT
001100* 05/03/2013 JLOS  SOLICITUD 300014-09: SE QUITA EL EMPAQUETADO
001200*                  COMP-3 DE PTO-PORTFOLIO-VALUE (EL ENLACE
001300*                  TAMBIEN ES LINE SEQUENTIAL); SE AGREGA EL
001400*                  INDICADOR DE TENENCIAS PARA QUE RGPORAGG NO
001500*                  TENGA QUE ADIVINARLO.
001600******************************************************************
001700 01  REG-PORT-TOTAL.
001800     02  PTO-PORTFOLIO-ID            PIC X(10).
001900     02  FILLER                      PIC X(01).
002000     02  PTO-PORTFOLIO-VALUE         PIC S9(11)V9(02).
002100     02  PTO-INDICADOR-TENENCIAS     PIC X(01) VALUE 'N'.
002200         88  PTO-CON-TENENCIAS                 VALUE 'S'.
002300         88  PTO-SIN-TENENCIAS                 VALUE 'N'.
002400     02  FILLER                      PIC X(20).
