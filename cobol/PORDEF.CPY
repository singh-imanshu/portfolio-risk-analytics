000100******************************************************************
000200*              C O P Y   P O R D E F                             *
000300*  LAYOUT DEL ENCABEZADO/TOTALES DE UN PORTAFOLIO DE INVERSION. *
000400*  UN REGISTRO POR PORTAFOLIO, TANTO EN PORTIN (ENCABEZADO)     *
000500*  COMO EN PORTOUT (ENCABEZADO + VALOR ACUMULADO).               *
000600*  PREFIJO DE CAMPO: POR-                                        *
000700******************************************************************
000800* 14/03/1986 HRSA  VERSION ORIGINAL DEL LAYOUT (PORTIN/PORTOUT)
000900* 02/11/1991 MRCT  SE AGREGA POR-CURRENCY (ISO), ANTES SOLO GTQ
001000* 05/03/2013 JLOS  SOLICITUD 300014-09: SE QUITA EL EMPAQUETADO
001100*                  COMP-3 DE POR-PORTFOLIO-VALUE (PORTIN/PORTOUT
001200*                  SON LINE SEQUENTIAL); SE AGREGAN 88 SOBRE
001300*                  POR-CURRENCY, EL INDICADOR DE TENENCIAS (SI EL
001400*                  PORTAFOLIO TRAJO O NO VALOR ACUMULADO DE
001500*                  RGHOLVAL) Y LOS CAMPOS DE AUDITORIA DE LA
001600*                  ULTIMA CORRIDA.
001700******************************************************************
001800 01  REG-PORTFOLIO.
001900     02  POR-PORTFOLIO-ID            PIC X(10).
002000     02  FILLER                      PIC X(01).
002100     02  POR-PORTFOLIO-NAME          PIC X(30).
002200     02  FILLER                      PIC X(01).
002300     02  POR-USER-ID                 PIC X(10).
002400     02  FILLER                      PIC X(01).
002500     02  POR-CURRENCY                PIC X(03).
002600         88  POR-MONEDA-DOLAR                  VALUE 'USD'.
002700         88  POR-MONEDA-QUETZAL                VALUE 'GTQ'.
002800         88  POR-MONEDA-EURO                   VALUE 'EUR'.
002900     02  FILLER                      PIC X(01).
003000     02  POR-PORTFOLIO-VALUE         PIC S9(11)V9(02).
003100     02  POR-INDICADOR-TENENCIAS     PIC X(01) VALUE 'N'.
003200         88  POR-CON-TENENCIAS                 VALUE 'S'.
003300         88  POR-SIN-TENENCIAS                 VALUE 'N'.
003400     02  POR-FECHA-ACTUALIZACION     PIC 9(08) VALUE ZEROES.
003500     02  POR-USUARIO-ACTUALIZA       PIC X(08) VALUE SPACES.
003600     02  FILLER                      PIC X(30).
