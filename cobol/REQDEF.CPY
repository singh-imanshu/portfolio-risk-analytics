000100******************************************************************
000200*              C O P Y   R E Q D E F                             *
000300*  LAYOUT DE UNA LINEA DE LA SOLICITUD DE ANALISIS DE RIESGO     *
000400*  (RSKREQIN).  UNA LINEA POR CADA (PORTAFOLIO, TICKER) EN EL    *
000500*  ORDEN DE LOS PESOS SOLICITADOS; REQ-TICKER(1) DE CADA GRUPO   *
000600*  DE PORTAFOLIO ES EL PROXY DE MERCADO PARA LA BETA.            *
000700*  PREFIJO DE CAMPO: REQ-                                        *
000800******************************************************************
000900* 05/09/1987 HRSA  VERSION ORIGINAL DEL LAYOUT
001000* 05/03/2013 JLOS  SOLICITUD 300014-09: SE QUITA EL EMPAQUETADO
001100*                  COMP-3 DE REQ-WEIGHT (RSKREQIN ES LINE
001200*                  SEQUENTIAL); SE AGREGA EL INDICADOR DE PROXY
001300*                  DE MERCADO, RESERVADO PARA QUE UNA FUTURA
001400*                  VERSION DE LA SOLICITUD LO PUEDA TRAER YA
001500*                  MARCADO DESDE EL ORIGEN EN VEZ DE ASUMIR
001600*                  SIEMPRE LA PRIMERA LINEA DEL GRUPO.
001700******************************************************************
001800 01  REG-RISK-REQUEST.
001900     02  REQ-PORTFOLIO-ID            PIC X(10).
002000     02  FILLER                      PIC X(01).
002100     02  REQ-TICKER                  PIC X(10).
002200     02  FILLER                      PIC X(01).
002300     02  REQ-WEIGHT                  PIC S9(01)V9(04).
002400     02  REQ-INDICADOR-PROXY         PIC X(01) VALUE SPACE.
002500         88  REQ-ES-PROXY-MERCADO               VALUE 'S'.
002600         88  REQ-NO-ES-PROXY                    VALUE 'N'.
002700     02  FILLER                      PIC X(20).
