000100******************************************************************
000200*              C O P Y   H O L D E F                             *
000300*  LAYOUT DE UNA TENENCIA (HOLDING) DENTRO DE UN PORTAFOLIO DE   *
000400*  INVERSION.  UN REGISTRO POR CADA TICKER QUE POSEE UN CLIENTE  *
000500*  DENTRO DE UN PORTAFOLIO.  PREFIJO DE CAMPO: HOL-              *
000600******************************************************************
000700* 14/03/1986 HRSA  VERSION ORIGINAL DEL LAYOUT (HOLDIN/HOLDOUT)
000800* 02/11/1991 MRCT  SE AGREGA HOL-MERCADO PARA SOPORTAR PLAZAS
000900*                  FUERA DE LOCAL (US/INDIA/GLOBAL)
001000* 19/02/1999 JLOS  REVISION Y2K, SIN CAMBIO DE LAYOUT
001100* 05/03/2013 JLOS  SOLICITUD 300014-09: SE QUITA EL EMPAQUETADO
001200*                  COMP-3 DE LOS CAMPOS MONETARIOS (HOLDIN/HOLDOUT
001300*                  SON LINE SEQUENTIAL, NO SOPORTAN BYTES
001400*                  EMPACADOS); SE AGREGAN 88 SOBRE HOL-MERCADO,
001500*                  EL INDICADOR DE REVALUACION Y LOS CAMPOS DE
001600*                  AUDITORIA (FECHA/USUARIO) DE LA ULTIMA CORRIDA.
001700******************************************************************
001800 01  REG-HOLDING.
001900     02  HOL-PORTFOLIO-ID            PIC X(10).
002000     02  FILLER                      PIC X(01).
002100     02  HOL-TICKER                  PIC X(10).
002200     02  FILLER                      PIC X(01).
002300     02  HOL-MARKET                  PIC X(06).
002400         88  HOL-MERCADO-US                    VALUE 'US    '.
002500         88  HOL-MERCADO-INDIA                 VALUE 'INDIA '.
002600         88  HOL-MERCADO-GLOBAL                VALUE 'GLOBAL'.
002700     02  FILLER                      PIC X(01).
002800     02  HOL-QUANTITY                PIC S9(07)V9(04).
002900     02  HOL-PURCHASE-PRICE          PIC S9(07)V9(02).
003000     02  HOL-CURRENT-PRICE           PIC S9(07)V9(02).
003100     02  HOL-CURRENT-VALUE           PIC S9(09)V9(02).
003200     02  HOL-GAIN-LOSS               PIC S9(09)V9(02).
003300     02  HOL-GAIN-LOSS-PCT           PIC S9(05)V9(02).
003400     02  HOL-INDICADOR-REVALUACION   PIC X(01) VALUE 'N'.
003500         88  HOL-FUE-REVALUADA                 VALUE 'S'.
003600         88  HOL-SIN-REVALUAR                  VALUE 'N'.
003700     02  HOL-FECHA-ACTUALIZACION     PIC 9(08) VALUE ZEROES.
003800     02  HOL-USUARIO-ACTUALIZA       PIC X(08) VALUE SPACES.
003900     02  FILLER                      PIC X(30).
