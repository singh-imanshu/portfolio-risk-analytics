000100******************************************************************
000200*              C O P Y   R S K D E F                             *
000300*  LAYOUT DEL RESULTADO DEL MOTOR DE RIESGO (RSKMOUT).  UN      *
000400*  REGISTRO POR CORRIDA DE ANALISIS (UN PORTAFOLIO).             *
000500*  PREFIJO DE CAMPO: RSK-                                        *
000600******************************************************************
000700* 05/09/1987 HRSA  VERSION ORIGINAL DEL LAYOUT
000800* 23/01/1999 JLOS  REVISION Y2K, SIN CAMBIO DE LAYOUT
000900* 05/03/2013 JLOS  SOLICITUD 300014-09: SE QUITA EL EMPAQUETADO
001000*                  COMP-3 DE LOS CAMPOS DE RIESGO (RSKMOUT ES
001100*                  LINE SEQUENTIAL, NO SOPORTA BYTES EMPACADOS);
001200*                  SE AGREGA EL INDICADOR DE BETA DISPONIBLE (NO
001300*                  SE PUDO CALCULAR BETA CUANDO LA VARIANZA DEL
001400*                  MERCADO QUEDA EN CERO) Y LA FECHA DE CORRIDA.
001500******************************************************************
001600 01  REG-RISK-METRICS.
001700     02  RSK-PORTFOLIO-ID            PIC X(10).
001800     02  FILLER                      PIC X(01).
001900     02  RSK-NUM-TICKERS             PIC 9(03).
002000     02  FILLER                      PIC X(01).
002100     02  RSK-PORTFOLIO-VARIANCE      PIC S9(03)V9(08).
002200     02  RSK-PORTFOLIO-VOLATILITY    PIC S9(03)V9(06).
002300     02  RSK-EXPECTED-RETURN         PIC S9(03)V9(06).
002400     02  RSK-SHARPE-RATIO            PIC S9(03)V9(06).
002500     02  RSK-PORTFOLIO-BETA          PIC S9(03)V9(06).
002600     02  RSK-INDICADOR-BETA          PIC X(01) VALUE 'N'.
002700         88  RSK-BETA-DISPONIBLE               VALUE 'S'.
002800         88  RSK-BETA-NO-DISPONIBLE            VALUE 'N'.
002900     02  RSK-RISK-CLASS              PIC X(09).
003000     02  RSK-FECHA-CORRIDA           PIC 9(08) VALUE ZEROES.
003100     02  FILLER                      PIC X(20).
